000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. J. ARANDA.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 01/10/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    10/01/1989 J.ARANDA  VERSION INICIAL. MENU PRINCIPAL DEL  CR-1989-001
001200*                          CAJERO, LLAMA A BANK2..BANK9 SEGUN
001300*                          OPCION DE PANTALLA.
001400*    18/04/1990 J.ARANDA  ANADE VALIDACION DE TARJETA Y CLAVE  CR-1990-010
001500*                          AL ENTRAR EN EL MENU, ANTES DE
001600*                          OFRECER NINGUNA OPCION.
001700*    09/02/1993 M.SANZ    EL MENU SE BLOQUEA TRAS 3 CLAVES     CR-1993-004
001800*                          ERRONEAS CONSECUTIVAS.
001900*    16/12/1998 R.CALVO   AJUSTE EFECTO 2000 EN EL CONTROL DE INC-1998-Y2K
002000*                          FECHA DE CADUCIDAD DE TARJETA.
002100*    13/01/1999 R.CALVO   VERIFICACION POST-MILENIO, SIN      INC-1999-001
002200*                          INCIDENCIAS EN EL ARRANQUE DEL MENU.
002300*    19/07/2004 P.IBANEZ  SUSTITUYE EL MENU EN PANTALLA POR UN CR-2004-033
002400*                          LOTE NOCTURNO QUE LEE UN FICHERO DE
002500*                          PETICIONES DE LOS CAJEROS.
002600*    09/03/2026 L.FUERTES REESCRITURA COMO PROGRAMA PRINCIPAL  CR-2026-112
002700*                          DEL MOTOR DE AUTORIZACION. LEE EL
002800*                          LOTE DE TRANSACTION-IN-FILE, DESPACHA
002900*                          POR TXN-SESSION-ID/TXN-PROCESSING-CODE
003000*                          A AUTHENTICATE (LOCAL), BANK2 (BALANCE)
003100*                          Y BANK4 (WITHDRAW), Y GRABA EL AUDITO
003200*                          EN TRANSACTION-OUT-FILE.
003300*    09/03/2026 L.FUERTES LOS CAMPOS DE EJECUCION (INTENTOS    CR-2026-112
003400*                          FALLIDOS, CONTADOR Y LIMITE DIARIOS,
003500*                          PIN AUTENTICADO) PASAN A MANTENERSE EN
003600*                          UNA TABLA DE EJECUCION POR TARJETA, NO
003700*                          EN EL FICHERO DE INTENTOS DEL CAJERO.
003800*    09/03/2026 L.FUERTES ANADE EL INFORME COLUMNAR DE FIN DE  CR-2026-112
003900*                          LOTE CON RUPTURA DE CONTROL POR CAJERO
004000*                          Y TOTALES, SUSTITUYENDO LA PANTALLA
004100*                          RESUMEN DEL MENU ORIGINAL.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS IMPORTE-NUMERICO IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS BANK1-TRACE-ON
004800     UPSI-0 OFF STATUS IS BANK1-TRACE-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ATM-FILE ASSIGN TO ATMFILE
005300     ORGANIZATION IS LINE SEQUENTIAL
005400     FILE STATUS IS WS-ATM-FS.
005500     SELECT TRANSACTION-IN-FILE ASSIGN TO TXNIN
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS WS-TXNIN-FS.
005800     SELECT TRANSACTION-OUT-FILE ASSIGN TO TXNOUT
005900     ORGANIZATION IS LINE SEQUENTIAL
006000     FILE STATUS IS WS-TXNOUT-FS.
006100     SELECT REPORT-FILE ASSIGN TO RPTFILE
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS IS WS-RPT-FS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800*    MAESTRO DE CAJEROS (ATM-RECORD). SOLO SE USA PARA COMPROBAR
006900*    QUE EL CAJERO DE LA PETICION EXISTE Y ESTA EN SERVICIO ANTES
007000*    DE ENCADENAR SESSION/CARD/PIN (VER P120-VALIDAR-CAJERO).
007100 FD ATM-FILE.
007200 01 ATM-FILE-REC.
007300     05 AFR-ATM-CODE            PIC X(16).
007400     05 AFR-STATUS              PIC X(10).
007500     05 AFR-SUPPORTS-WD         PIC X(01).
007600     05 AFR-SUPPORTS-DEP        PIC X(01).
007700     05 AFR-CASH-CAPACITY       PIC 9(09).
007800     05 FILLER                  PIC X(03).
007900*
008000*    LOTE DE PETICIONES DE TRANSACCION (TRANSACTION-RECORD, LADO DE
008100*    ENTRADA). UNA LINEA POR PETICION DE CAJERO, LEIDA EN EL ORDEN
008200*    DE LLEGADA, SIN CLAVE.
008300 FD TRANSACTION-IN-FILE.
008400 01 TXN-IN-REC.
008500     05 TIR-CARD-TOKEN          PIC X(64).
008600     05 TIR-ATM-CODE            PIC X(16).
008700     05 TIR-SESSION-ID          PIC X(40).
008800     05 TIR-PIN                 PIC 9(04).
008900     05 TIR-PROC-CODE           PIC X(06).
009000     05 TIR-AMOUNT              PIC S9(9)V9(2) COMP-3.
009100     05 TIR-CURRENCY            PIC X(03).
009200     05 FILLER                  PIC X(09).
009300*
009400*    AUDITORIA DE TRANSACCION (TRANSACTION-RECORD, LADO DE SALIDA,
009500*    CON EL DESGLOSE DE BILLETES DE LA RETIRADA CUANDO PROCEDE).
009600 FD TRANSACTION-OUT-FILE.
009700 01 TXN-OUT-REC.
009800     05 TOR-CARD-TOKEN          PIC X(64).
009900     05 TOR-ATM-CODE            PIC X(16).
010000     05 TOR-SESSION-ID          PIC X(40).
010100     05 TOR-PROC-CODE           PIC X(06).
010200     05 TOR-AMOUNT              PIC S9(9)V9(2) COMP-3.
010300     05 TOR-CURRENCY            PIC X(03).
010400     05 TOR-STAN                PIC X(06).
010500     05 TOR-RRN                 PIC X(12).
010600     05 TOR-STATUS              PIC X(10).
010700     05 TOR-RESPONSE-CODE       PIC X(10).
010800     05 TOR-DISP-COUNT          PIC 9(02).
010900     05 TOR-DISP-LINE OCCURS 20 TIMES.
011000         10 TOR-DISP-DENOMINATION PIC 9(05).
011100         10 TOR-DISP-NOTE-COUNT   PIC 9(07).
011200     05 FILLER                  PIC X(09).
011300*
011400*    LINEA DE INFORME, ANCHO FIJO DE IMPRESORA DE LISTADOS.
011500 FD REPORT-FILE.
011600 01 RPT-LINE PIC X(132).
011700*
011800 WORKING-STORAGE SECTION.
011900*
012000 77  WS-ATM-FS                  PIC X(02).
012100*
012200*    VISTA NUMERICA DEL FILE STATUS DEL MAESTRO DE CAJEROS.
012300 77  WS-ATM-FS-NUM REDEFINES WS-ATM-FS PIC 9(02).
012400 77  WS-TXNIN-FS                PIC X(02).
012500 77  WS-TXNOUT-FS               PIC X(02).
012600 77  WS-RPT-FS                  PIC X(02).
012700 77  WS-EOF-SW                  PIC X(01) VALUE "N".
012800     88 WS-EOF                  VALUE "Y".
012900 77  WS-ATM-TABLE-COUNT          PIC 9(4) COMP.
013000 77  WS-SUB                       PIC 9(4) COMP.
013100 77  WS-SWAPPED-SW               PIC X(01).
013200     88 WS-SWAPPED               VALUE "Y".
013300 77  WS-ATM-ENTRY-SAVE           PIC X(40).
013400 77  WS-ATM-FOUND-SW             PIC X(01).
013500*
013600*    LIMITES DE EXPLOTACION DEL LOTE, PARAMETRIZABLES AL MODO DE LOS
013700*    DEMAS SUBPROGRAMAS DE ESTE CENTRO DE CALCULO.
013800 77  WS-MAX-INTENTOS             PIC 9(02) COMP VALUE 3.
013900 77  WS-MAX-TXN-DIA              PIC 9(02) COMP VALUE 50.
014000*
014100*    MAESTRO DE CAJEROS EN MEMORIA, ORDENADO POR ATM-CODE PARA
014200*    PERMITIR SEARCH ALL (VER P070-ORDENAR-ATM).
014300 01  WS-ATM-TABLE.
014400     05 WS-AE-ENTRY OCCURS 1 TO 500 TIMES
014500             DEPENDING ON WS-ATM-TABLE-COUNT
014600             ASCENDING KEY IS WS-AE-ATM-CODE
014700             INDEXED BY WS-AE-IDX.
014800         10 WS-AE-ATM-CODE       PIC X(16).
014900         10 WS-AE-STATUS         PIC X(10).
015000         10 WS-AE-SUPPORTS-WD    PIC X(01).
015100         10 WS-AE-SUPPORTS-DEP   PIC X(01).
015200         10 WS-AE-CASH-CAPACITY  PIC 9(09).
015300         10 FILLER               PIC X(03).
015400*
015500*    REDEFINICION PLANA DE LA TABLA DE CAJEROS, PARA EL SWAP DEL
015600*    ORDENAMIENTO MANUAL (SIN EL VERBO SORT EN ESTE CENTRO DE CALCULO).
015700 01  WS-ATM-ENTRY-FLAT REDEFINES WS-ATM-TABLE.
015800     05 WS-AE-FLAT               PIC X(40)
015900         OCCURS 1 TO 500 TIMES DEPENDING ON WS-ATM-TABLE-COUNT.
016000*
016100*    TABLA DE EJECUCION POR TARJETA: INTENTOS FALLIDOS, CONTADOR Y
016200*    LIMITE DIARIOS DE RETIRADA, Y BANDERA DE PIN AUTENTICADO EN EL
016300*    LOTE EN CURSO. NO ES UN FICHERO EN DISCO (VER CR-2026-112); SE
016400*    CREA EN MEMORIA LA PRIMERA VEZ QUE APARECE CADA TARJETA. NO SE
016500*    MANTIENE ORDENADA (ALTAS POR ORDEN DE LLEGADA), POR LO QUE LA
016600*    BUSQUEDA ES SECUENCIAL EN VEZ DE SEARCH ALL.
016700 77  WS-RUN-TABLE-COUNT          PIC 9(4) COMP.
016800 77  WS-RUN-SUB                   PIC 9(4) COMP.
016900 77  WS-RUN-FOUND-SUB             PIC 9(4) COMP.
017000 01  WS-RUNTIME-TABLE.
017100     05 WS-RT-ENTRY OCCURS 1 TO 3000 TIMES
017200             DEPENDING ON WS-RUN-TABLE-COUNT.
017300         10 WS-RT-CARD-TOKEN      PIC X(64).
017400         10 WS-RT-FAILED-ATTEMPTS PIC 9(02).
017500         10 WS-RT-DAILY-TXN-COUNT PIC 9(02).
017600         10 WS-RT-DAILY-WD-USED   PIC S9(9)V9(2) COMP-3.
017700         10 WS-RT-PIN-AUTH        PIC X(01).
017800         10 FILLER                PIC X(09).
017900*
018000*    TABLA DE SALIDA EN MEMORIA PARA EL INFORME COLUMNAR, CARGADA A
018100*    LA VEZ QUE SE ESCRIBE CADA LINEA EN TRANSACTION-OUT-FILE, Y
018200*    ORDENADA POR ATM-CODE ANTES DE IMPRIMIR (VER P800-ORDENAR-SALIDA).
018300 77  WS-OUT-TABLE-COUNT          PIC 9(4) COMP.
018400 77  WS-OUT-SUB                   PIC 9(4) COMP.
018500 77  WS-OUT-ENTRY-SAVE            PIC X(138).
018600 01  WS-OUT-TABLE.
018700     05 WS-OE-ENTRY OCCURS 1 TO 3000 TIMES
018800             DEPENDING ON WS-OUT-TABLE-COUNT.
018900         10 WS-OE-RRN             PIC X(12).
019000         10 WS-OE-STAN            PIC X(06).
019100         10 WS-OE-CARD-TOKEN      PIC X(64).
019200         10 WS-OE-ATM-CODE        PIC X(16).
019300         10 WS-OE-PROC-CODE       PIC X(06).
019400         10 WS-OE-AMOUNT          PIC S9(9)V9(2) COMP-3.
019500         10 WS-OE-STATUS          PIC X(10).
019600         10 WS-OE-RESPONSE-CODE   PIC X(10).
019700         10 FILLER                PIC X(08).
019800*
019900*    REDEFINICION PLANA DE LA TABLA DE SALIDA, PARA EL SWAP DEL
020000*    ORDENAMIENTO MANUAL POR ATM-CODE.
020100 01  WS-OUT-ENTRY-FLAT REDEFINES WS-OUT-TABLE.
020200     05 WS-OE-FLAT                PIC X(138)
020300         OCCURS 1 TO 3000 TIMES DEPENDING ON WS-OUT-TABLE-COUNT.
020400*
020500*    CONTADORES DE GENERACION DE IDENTIFICADORES DE TRANSACCION
020600*    (STAN/RRN), SECUENCIALES Y UNICOS EN EL LOTE EN CURSO.
020700 77  WS-STAN-SEQ                 PIC 9(06) COMP VALUE 0.
020800 77  WS-RRN-SEQ                  PIC 9(12) COMP VALUE 0.
020900*
021000*    IMPORTE EDITADO PARA LA COLUMNA AMOUNT DEL INFORME, Y
021100*    ACUMULADOS DE RUPTURA DE CONTROL (POR CAJERO) Y DE TOTALES
021200*    GENERALES DEL LOTE (VER REPORTS DE LA ESPECIFICACION).
021300 77  WS-RPT-AMOUNT-ED             PIC -9999999999.99.
021400 77  WS-RPT-COUNT-ED              PIC ZZZZZZ9.
021500 77  WS-RPT-APPROVED-ED           PIC ZZZZZZ9.
021600 77  WS-RPT-DECLINED-ED           PIC ZZZZZZ9.
021700 77  WS-ATM-SUB-COUNT             PIC 9(07) COMP.
021800 77  WS-ATM-SUB-AMOUNT            PIC S9(9)V9(2) COMP-3.
021900 77  WS-GRAND-COUNT               PIC 9(07) COMP.
022000 77  WS-GRAND-APPROVED            PIC 9(07) COMP.
022100 77  WS-GRAND-DECLINED            PIC 9(07) COMP.
022200 77  WS-GRAND-APPROVED-AMOUNT     PIC S9(9)V9(2) COMP-3.
022300*
022400*    AREAS DE PASO PARA LAS LLAMADAS A BANK5/BANK8 (AUTENTICACION
022500*    LOCAL A ESTE PROGRAMA) Y A BANK2/BANK4 (ORQUESTACION DE SALDO
022600*    Y RETIRADA).
022700 01  WS-CARD-FOUND                PIC X(01).
022800 01  WS-CARD-OUT-AREA.
022900     05 WS-CARD-MASKED-PAN        PIC X(25).
023000     05 WS-CARD-IIN               PIC X(8).
023100     05 WS-CARD-LAST4             PIC X(4).
023200     05 WS-CARD-BRAND             PIC X(20).
023300     05 WS-CARD-STATUS            PIC X(10).
023400     05 WS-CARD-DAILY-WD-LIMIT    PIC S9(9)V9(2) COMP-3.
023500     05 WS-CARD-ACCOUNT-BALANCE   PIC S9(9)V9(2) COMP-3.
023600     05 WS-CARD-ACCOUNT-TYPE      PIC X(10).
023700     05 FILLER                    PIC X(09).
023800 77  WS-REMAINING-ATTEMPTS        PIC 9(02).
023900 77  WS-CARD-BLOCKED              PIC X(01).
024000*
024100*    FECHA DE PROCESO DEL LOTE, TOMADA DEL RELOJ DEL SISTEMA AL
024200*    ARRANCAR (VER CR-2026-112, FORMATO DE 8 DIGITOS TRAS EL AJUSTE
024300*    DEL EFECTO 2000).
024400 77  WS-CURRENT-DATE              PIC 9(08).
024500 77  WS-CURRENT-YYYYMM            PIC 9(06).
024600 77  WS-PROC-YYYYMM               PIC 9(06) COMP.
024700*
024800*    AREA DE SALIDA DE SALDO DEVUELTA POR BANK2, SOLO CONSULTADA
024900*    PARA EL TXN-RESPONSE-CODE; EL IMPORTE NO SE IMPRIME EN EL
025000*    INFORME (VER REPORTS DE LA ESPECIFICACION).
025100 01  WS-BALANCE-OUT.
025200     05 WS-BAL-ACCOUNT-BALANCE    PIC S9(9)V9(2) COMP-3.
025300     05 WS-BAL-AVAILABLE-BALANCE  PIC S9(9)V9(2) COMP-3.
025400     05 WS-BAL-REMAINING-WD-LIMIT PIC S9(9)V9(2) COMP-3.
025500     05 FILLER                    PIC X(06).
025600*
025700*    TABLA DE REPARTO DE BILLETES DEVUELTA POR BANK4 EN UNA RETIRADA
025800*    APROBADA, PASADA TAL CUAL AL REGISTRO DE SALIDA.
025900 01  WS-DISP-COUNT                PIC 9(02).
026000 01  WS-DISP-TABLE.
026100     05 WS-DISP-LINE OCCURS 20 TIMES.
026200         10 WS-DISP-DENOMINATION  PIC 9(05).
026300         10 WS-DISP-NOTE-COUNT    PIC 9(07).
026400         10 FILLER                PIC X(04).
026500*
026600 PROCEDURE DIVISION.
026700*
026800*    PARRAFO PRINCIPAL. CARGA EL MAESTRO DE CAJEROS, PROCESA EL LOTE
026900*    DE PETICIONES DE TRANSACCION, Y EMITE EL INFORME DE FIN DE LOTE.
027000 P000-PROCESAR-LOTE.
027100     PERFORM P050-INICIALIZAR THRU P050-EXIT.
027200     PERFORM P060-CARGAR-ATM THRU P060-EXIT.
027300     PERFORM P070-ORDENAR-ATM THRU P070-EXIT.
027400     OPEN INPUT TRANSACTION-IN-FILE.
027500     OPEN OUTPUT TRANSACTION-OUT-FILE.
027600     PERFORM P090-LEER-TXN THRU P090-EXIT.
027700     PERFORM P095-PROCESAR-TXN THRU P095-EXIT
027800         UNTIL WS-EOF.
027900     CLOSE TRANSACTION-IN-FILE.
028000     CLOSE TRANSACTION-OUT-FILE.
028100     PERFORM P800-ORDENAR-SALIDA THRU P800-EXIT.
028200     PERFORM P900-REPORT-HEADER THRU P900-EXIT.
028300     PERFORM P910-REPORT-LINE THRU P910-EXIT
028400         VARYING WS-OUT-SUB FROM 1 BY 1
028500         UNTIL WS-OUT-SUB > WS-OUT-TABLE-COUNT.
028600     PERFORM P930-REPORT-TOTALS THRU P930-EXIT.
028700     GOBACK.
028800*
028900 P050-INICIALIZAR.
029000     MOVE "N" TO WS-EOF-SW.
029100     MOVE 0 TO WS-RUN-TABLE-COUNT.
029200     MOVE 0 TO WS-OUT-TABLE-COUNT.
029300     MOVE 0 TO WS-STAN-SEQ.
029400     MOVE 0 TO WS-RRN-SEQ.
029500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
029600     MOVE WS-CURRENT-DATE (1:6) TO WS-CURRENT-YYYYMM.
029700     MOVE WS-CURRENT-YYYYMM TO WS-PROC-YYYYMM.
029800 P050-EXIT.
029900     EXIT.
030000*
030100*    LECTURA COMPLETA DEL MAESTRO DE CAJEROS A TABLA.
030200 P060-CARGAR-ATM.
030300     MOVE 0 TO WS-ATM-TABLE-COUNT.
030400     OPEN INPUT ATM-FILE.
030500     IF WS-ATM-FS NOT = "00"
030600         GO TO P060-CLOSE.
030700 P060-READ.
030800     READ ATM-FILE AT END
030900         GO TO P060-CLOSE.
031000     ADD 1 TO WS-ATM-TABLE-COUNT.
031100     MOVE AFR-ATM-CODE      TO WS-AE-ATM-CODE (WS-ATM-TABLE-COUNT).
031200     MOVE AFR-STATUS        TO WS-AE-STATUS (WS-ATM-TABLE-COUNT).
031300     MOVE AFR-SUPPORTS-WD   TO WS-AE-SUPPORTS-WD (WS-ATM-TABLE-COUNT).
031400     MOVE AFR-SUPPORTS-DEP  TO WS-AE-SUPPORTS-DEP (WS-ATM-TABLE-COUNT).
031500     MOVE AFR-CASH-CAPACITY TO WS-AE-CASH-CAPACITY (WS-ATM-TABLE-COUNT).
031600     GO TO P060-READ.
031700 P060-CLOSE.
031800     CLOSE ATM-FILE.
031900 P060-EXIT.
032000     EXIT.
032100*
032200*    ORDENACION MANUAL DEL MAESTRO DE CAJEROS POR ATM-CODE, AL MODO
032300*    DE LAS DEMAS RUTINAS DE ESTE CAJERO (SIN EL VERBO SORT).
032400 P070-ORDENAR-ATM.
032500     IF WS-ATM-TABLE-COUNT < 2
032600         GO TO P070-EXIT.
032700     MOVE "Y" TO WS-SWAPPED-SW.
032800 P070-PASADA.
032900     IF NOT WS-SWAPPED
033000         GO TO P070-EXIT.
033100     MOVE "N" TO WS-SWAPPED-SW.
033200     PERFORM P075-COMPARAR THRU P075-EXIT
033300         VARYING WS-SUB FROM 1 BY 1
033400         UNTIL WS-SUB > WS-ATM-TABLE-COUNT - 1.
033500     GO TO P070-PASADA.
033600 P070-EXIT.
033700     EXIT.
033800*
033900 P075-COMPARAR.
034000     IF WS-AE-ATM-CODE (WS-SUB) NOT > WS-AE-ATM-CODE (WS-SUB + 1)
034100         GO TO P075-EXIT.
034200     MOVE WS-AE-FLAT (WS-SUB)     TO WS-ATM-ENTRY-SAVE.
034300     MOVE WS-AE-FLAT (WS-SUB + 1) TO WS-AE-FLAT (WS-SUB).
034400     MOVE WS-ATM-ENTRY-SAVE       TO WS-AE-FLAT (WS-SUB + 1).
034500     MOVE "Y" TO WS-SWAPPED-SW.
034600 P075-EXIT.
034700     EXIT.
034800*
034900*    LECTURA DE LA SIGUIENTE PETICION DEL LOTE DE ENTRADA.
035000 P090-LEER-TXN.
035100     READ TRANSACTION-IN-FILE AT END
035200         MOVE "Y" TO WS-EOF-SW.
035300 P090-EXIT.
035400     EXIT.
035500*
035600*    DESPACHO DE UNA PETICION: LOCALIZA (O DA DE ALTA) SU ENTRADA EN
035700*    LA TABLA DE EJECUCION, VALIDA EL CAJERO, ENCADENA EL FLUJO QUE
035800*    CORRESPONDA SEGUN TXN-SESSION-ID/TXN-PROCESSING-CODE, GRABA LA
035900*    AUDITORIA Y LEE LA SIGUIENTE PETICION.
036000 P095-PROCESAR-TXN.
036100     PERFORM P080-LOCALIZAR-RUNTIME THRU P080-EXIT.
036200     MOVE SPACES TO TOR-RESPONSE-CODE.
036300     MOVE "DECLINED" TO TOR-STATUS.
036400     MOVE 0 TO WS-DISP-COUNT.
036500     PERFORM P120-VALIDAR-CAJERO THRU P120-EXIT.
036600     IF TOR-RESPONSE-CODE NOT = SPACES
036700         GO TO P095-LOG.
036800     IF TIR-SESSION-ID = SPACES
036900         PERFORM P100-AUTHENTICATE THRU P100-EXIT
037000         GO TO P095-LOG.
037100     IF TIR-PROC-CODE = "010000"
037200         PERFORM P130-LLAMAR-RETIRADA THRU P130-EXIT
037300         GO TO P095-LOG.
037400     IF TIR-PROC-CODE = "310000"
037500         PERFORM P140-LLAMAR-SALDO THRU P140-EXIT
037600         GO TO P095-LOG.
037700     MOVE "UNSUPPORTED_OPERATION" TO TOR-RESPONSE-CODE.
037800 P095-LOG.
037900     PERFORM P500-LOG-TRANSACTION THRU P500-EXIT.
038000     PERFORM P090-LEER-TXN THRU P090-EXIT.
038100 P095-EXIT.
038200     EXIT.
038300*
038400*    BUSQUEDA SECUENCIAL DE LA TARJETA EN LA TABLA DE EJECUCION; SI
038500*    NO APARECE, SE DA DE ALTA CON LOS CONTADORES A CERO (PRIMERA
038600*    VEZ QUE SE VE ESA TARJETA EN EL LOTE).
038700 P080-LOCALIZAR-RUNTIME.
038800     MOVE 0 TO WS-RUN-FOUND-SUB.
038900     PERFORM P085-BUSCAR THRU P085-EXIT
039000         VARYING WS-RUN-SUB FROM 1 BY 1
039100         UNTIL WS-RUN-SUB > WS-RUN-TABLE-COUNT
039200             OR WS-RUN-FOUND-SUB NOT = 0.
039300     IF WS-RUN-FOUND-SUB NOT = 0
039400         GO TO P080-EXIT.
039500     ADD 1 TO WS-RUN-TABLE-COUNT.
039600     MOVE WS-RUN-TABLE-COUNT       TO WS-RUN-FOUND-SUB.
039700     MOVE TIR-CARD-TOKEN TO WS-RT-CARD-TOKEN (WS-RUN-FOUND-SUB).
039800     MOVE 0   TO WS-RT-FAILED-ATTEMPTS (WS-RUN-FOUND-SUB).
039900     MOVE 0   TO WS-RT-DAILY-TXN-COUNT (WS-RUN-FOUND-SUB).
040000     MOVE 0   TO WS-RT-DAILY-WD-USED (WS-RUN-FOUND-SUB).
040100     MOVE "N" TO WS-RT-PIN-AUTH (WS-RUN-FOUND-SUB).
040200 P080-EXIT.
040300     EXIT.
040400*
040500 P085-BUSCAR.
040600     IF WS-RT-CARD-TOKEN (WS-RUN-SUB) = TIR-CARD-TOKEN
040700         MOVE WS-RUN-SUB TO WS-RUN-FOUND-SUB.
040800 P085-EXIT.
040900     EXIT.
041000*
041100*    COMPROBACION DE CAJERO: EXISTE, ESTA EN SERVICIO, Y SI LA
041200*    PETICION ES UNA RETIRADA, ADMITE RETIRADAS.
041300 P120-VALIDAR-CAJERO.
041400     IF WS-ATM-TABLE-COUNT = 0
041500         MOVE "ATM_NOT_FOUND" TO TOR-RESPONSE-CODE
041600         GO TO P120-EXIT.
041700     MOVE "N" TO WS-ATM-FOUND-SW.
041800     SEARCH ALL WS-AE-IDX
041900         AT END
042000             MOVE "ATM_NOT_FOUND" TO TOR-RESPONSE-CODE
042100             GO TO P120-EXIT
042200         WHEN WS-AE-ATM-CODE (WS-AE-IDX) = TIR-ATM-CODE
042300             MOVE "Y" TO WS-ATM-FOUND-SW.
042400     IF WS-AE-STATUS (WS-AE-IDX) NOT = "ACTIVE"
042500         MOVE "ATM_INACTIVE" TO TOR-RESPONSE-CODE
042600         GO TO P120-EXIT.
042700     IF TIR-PROC-CODE = "010000"
042800             AND WS-AE-SUPPORTS-WD (WS-AE-IDX) NOT = "Y"
042900         MOVE "ATM_WITHDRAWAL_NOT_SUPPORTED" TO TOR-RESPONSE-CODE.
043000 P120-EXIT.
043100     EXIT.
043200*
043300*    LLAMA A BANK4 (RETIRADA), PASANDO LOS CAMPOS DE EJECUCION DE LA
043400*    TARJETA Y RECOGIENDO LOS VALORES ACTUALIZADOS Y EL REPARTO DE
043500*    BILLETES PARA LA AUDITORIA.
043600 P130-LLAMAR-RETIRADA.
043700     MOVE 0 TO WS-DISP-COUNT.
043800     CALL "BANK4" USING TIR-CARD-TOKEN TIR-ATM-CODE TIR-SESSION-ID
043900         TIR-PIN TIR-AMOUNT WS-PROC-YYYYMM WS-MAX-INTENTOS
044000         WS-RT-FAILED-ATTEMPTS (WS-RUN-FOUND-SUB) WS-MAX-TXN-DIA
044100         WS-RT-DAILY-TXN-COUNT (WS-RUN-FOUND-SUB)
044200         WS-RT-DAILY-WD-USED (WS-RUN-FOUND-SUB)
044300         WS-RT-PIN-AUTH (WS-RUN-FOUND-SUB) TOR-RESPONSE-CODE
044400         WS-DISP-COUNT WS-DISP-TABLE.
044500 P130-EXIT.
044600     EXIT.
044700*
044800*    LLAMA A BANK2 (CONSULTA DE SALDO), PASANDO LOS MISMOS CAMPOS
044900*    DE EJECUCION (SIN CONTADOR NI LIMITE DIARIO DE OPERACIONES,
045000*    QUE NO APLICAN A ESTA CONSULTA).
045100 P140-LLAMAR-SALDO.
045200     CALL "BANK2" USING TIR-CARD-TOKEN TIR-ATM-CODE TIR-SESSION-ID
045300         TIR-PIN WS-PROC-YYYYMM WS-MAX-INTENTOS
045400         WS-RT-FAILED-ATTEMPTS (WS-RUN-FOUND-SUB)
045500         WS-RT-DAILY-WD-USED (WS-RUN-FOUND-SUB)
045600         WS-RT-PIN-AUTH (WS-RUN-FOUND-SUB) TOR-RESPONSE-CODE
045700         WS-BALANCE-OUT.
045800 P140-EXIT.
045900     EXIT.
046000*
046100*    FLUJO DE "AUTHENTICATION ORCHESTRATION" COMPLETO: CARD + RATE
046200*    LIMITING (P110-QUICK-AUTH) SEGUIDO DE PIN SECURITY POR BANK8.
046300 P100-AUTHENTICATE.
046400     PERFORM P110-QUICK-AUTH THRU P110-EXIT.
046500     IF TOR-RESPONSE-CODE NOT = SPACES
046600         GO TO P100-EXIT.
046700     CALL "BANK8" USING TIR-CARD-TOKEN TIR-PIN WS-MAX-INTENTOS
046800         WS-RT-FAILED-ATTEMPTS (WS-RUN-FOUND-SUB) WS-REMAINING-ATTEMPTS
046900         WS-CARD-BLOCKED WS-RT-PIN-AUTH (WS-RUN-FOUND-SUB)
047000         TOR-RESPONSE-CODE.
047100     IF TOR-RESPONSE-CODE = SPACES
047200         MOVE "APPROVED" TO TOR-RESPONSE-CODE.
047300 P100-EXIT.
047400     EXIT.
047500*
047600*    FLUJO REDUCIDO "QUICK AUTHENTICATE": SOLO CARD SECURITY Y RATE
047700*    LIMITING, SIN PIN. LO USA TAMBIEN P100-AUTHENTICATE COMO LOS
047800*    DOS PRIMEROS PASOS DE LA CADENA COMPLETA (VER CR-2026-112).
047900 P110-QUICK-AUTH.
048000     MOVE SPACES TO TOR-RESPONSE-CODE.
048100     CALL "BANK5" USING TIR-CARD-TOKEN WS-PROC-YYYYMM WS-CARD-FOUND
048200         TOR-RESPONSE-CODE WS-CARD-OUT-AREA.
048300     IF TOR-RESPONSE-CODE NOT = SPACES
048400         GO TO P110-EXIT.
048500     IF WS-RT-FAILED-ATTEMPTS (WS-RUN-FOUND-SUB) >= WS-MAX-INTENTOS
048600         MOVE "RATE_LIMIT_EXCEEDED" TO TOR-RESPONSE-CODE.
048700 P110-EXIT.
048800     EXIT.
048900*
049000*    "TRANSACTION LOGGING": GENERA STAN/RRN SI NO LOS TRAE, FIJA EL
049100*    ESTADO FINAL, ESCRIBE LA AUDITORIA Y ALIMENTA LA TABLA DEL
049200*    INFORME. LOS CONTADORES DIARIOS DE LA TARJETA LOS MANTIENEN
049300*    LOS PROPIOS FLUJOS DE ORQUESTACION SOBRE APROBACION (BANK4),
049400*    NO ESTE PARRAFO.
049500 P500-LOG-TRANSACTION.
049600     INITIALIZE TXN-OUT-REC.
049700     MOVE TIR-CARD-TOKEN TO TOR-CARD-TOKEN.
049800     MOVE TIR-ATM-CODE   TO TOR-ATM-CODE.
049900     MOVE TIR-SESSION-ID TO TOR-SESSION-ID.
050000     MOVE TIR-PROC-CODE  TO TOR-PROC-CODE.
050100     MOVE TIR-AMOUNT     TO TOR-AMOUNT.
050200     MOVE TIR-CURRENCY   TO TOR-CURRENCY.
050300     PERFORM P510-GEN-STAN THRU P510-EXIT.
050400     PERFORM P520-GEN-RRN THRU P520-EXIT.
050500     IF TOR-RESPONSE-CODE = SPACES OR TOR-RESPONSE-CODE = "APPROVED"
050600         MOVE "APPROVED" TO TOR-RESPONSE-CODE
050700         MOVE "APPROVED" TO TOR-STATUS
050800     ELSE
050900         MOVE "DECLINED" TO TOR-STATUS.
051000     MOVE WS-DISP-COUNT TO TOR-DISP-COUNT.
051100     PERFORM P530-COPIAR-REPARTO THRU P530-EXIT
051200         VARYING WS-SUB FROM 1 BY 1
051300         UNTIL WS-SUB > WS-DISP-COUNT.
051400     WRITE TXN-OUT-REC.
051500     ADD 1 TO WS-OUT-TABLE-COUNT.
051600     MOVE TOR-RRN            TO WS-OE-RRN (WS-OUT-TABLE-COUNT).
051700     MOVE TOR-STAN           TO WS-OE-STAN (WS-OUT-TABLE-COUNT).
051800     MOVE TOR-CARD-TOKEN     TO WS-OE-CARD-TOKEN (WS-OUT-TABLE-COUNT).
051900     MOVE TOR-ATM-CODE       TO WS-OE-ATM-CODE (WS-OUT-TABLE-COUNT).
052000     MOVE TOR-PROC-CODE      TO WS-OE-PROC-CODE (WS-OUT-TABLE-COUNT).
052100     MOVE TOR-AMOUNT         TO WS-OE-AMOUNT (WS-OUT-TABLE-COUNT).
052200     MOVE TOR-STATUS         TO WS-OE-STATUS (WS-OUT-TABLE-COUNT).
052300     MOVE TOR-RESPONSE-CODE  TO WS-OE-RESPONSE-CODE (WS-OUT-TABLE-COUNT).
052400 P500-EXIT.
052500     EXIT.
052600*
052700 P530-COPIAR-REPARTO.
052800     MOVE WS-DISP-DENOMINATION (WS-SUB) TO TOR-DISP-DENOMINATION (WS-SUB).
052900     MOVE WS-DISP-NOTE-COUNT (WS-SUB)   TO TOR-DISP-NOTE-COUNT (WS-SUB).
053000 P530-EXIT.
053100     EXIT.
053200*
053300*    GENERACION DEL STAN (6 DIGITOS, SECUENCIAL EN EL LOTE).
053400 P510-GEN-STAN.
053500     IF TOR-STAN NOT = SPACES
053600         GO TO P510-EXIT.
053700     ADD 1 TO WS-STAN-SEQ.
053800     MOVE WS-STAN-SEQ TO TOR-STAN.
053900 P510-EXIT.
054000     EXIT.
054100*
054200*    GENERACION DEL RRN (12 DIGITOS, SECUENCIAL EN EL LOTE).
054300 P520-GEN-RRN.
054400     IF TOR-RRN NOT = SPACES
054500         GO TO P520-EXIT.
054600     ADD 1 TO WS-RRN-SEQ.
054700     MOVE WS-RRN-SEQ TO TOR-RRN.
054800 P520-EXIT.
054900     EXIT.
055000*
055100*    ORDENACION MANUAL DE LA TABLA DE SALIDA POR ATM-CODE, PARA LA
055200*    RUPTURA DE CONTROL DEL INFORME (SIN EL VERBO SORT).
055300 P800-ORDENAR-SALIDA.
055400     IF WS-OUT-TABLE-COUNT < 2
055500         GO TO P800-EXIT.
055600     MOVE "Y" TO WS-SWAPPED-SW.
055700 P800-PASADA.
055800     IF NOT WS-SWAPPED
055900         GO TO P800-EXIT.
056000     MOVE "N" TO WS-SWAPPED-SW.
056100     PERFORM P810-COMPARAR THRU P810-EXIT
056200         VARYING WS-OUT-SUB FROM 1 BY 1
056300         UNTIL WS-OUT-SUB > WS-OUT-TABLE-COUNT - 1.
056400     GO TO P800-PASADA.
056500 P800-EXIT.
056600     EXIT.
056700*
056800 P810-COMPARAR.
056900     IF WS-OE-ATM-CODE (WS-OUT-SUB) NOT > WS-OE-ATM-CODE (WS-OUT-SUB + 1)
057000         GO TO P810-EXIT.
057100     MOVE WS-OE-FLAT (WS-OUT-SUB)     TO WS-OUT-ENTRY-SAVE.
057200     MOVE WS-OE-FLAT (WS-OUT-SUB + 1) TO WS-OE-FLAT (WS-OUT-SUB).
057300     MOVE WS-OUT-ENTRY-SAVE           TO WS-OE-FLAT (WS-OUT-SUB + 1).
057400 P810-EXIT.
057500     EXIT.
057600*
057700*    CABECERA DEL INFORME COLUMNAR DE FIN DE LOTE (RRN/STAN/TARJETA/
057800*    CAJERO/CODIGO/IMPORTE/ESTADO/RESPUESTA) Y PUESTA A CERO DE LOS
057900*    ACUMULADOS DE RUPTURA Y DE TOTALES.
058000 P900-REPORT-HEADER.
058100     MOVE 0 TO WS-OUT-SUB.
058200     MOVE 0 TO WS-ATM-SUB-COUNT.
058300     MOVE 0 TO WS-ATM-SUB-AMOUNT.
058400     MOVE 0 TO WS-GRAND-COUNT.
058500     MOVE 0 TO WS-GRAND-APPROVED.
058600     MOVE 0 TO WS-GRAND-DECLINED.
058700     MOVE 0 TO WS-GRAND-APPROVED-AMOUNT.
058800     OPEN OUTPUT REPORT-FILE.
058900     MOVE SPACES TO RPT-LINE.
059000     MOVE "RRN          STAN   CARD TOKEN           ATM CODE        "
059100         TO RPT-LINE.
059200     WRITE RPT-LINE.
059300     MOVE SPACES TO RPT-LINE.
059400     MOVE "PROC CODE        AMOUNT STATUS     RESPONSE"
059500         TO RPT-LINE.
059600     WRITE RPT-LINE.
059700 P900-EXIT.
059800     EXIT.
059900*
060000*    UNA LINEA POR TRANSACCION, CON RUPTURA DE CONTROL AL CAMBIAR
060100*    DE CAJERO Y ACUMULACION DE LOS TOTALES GENERALES DEL LOTE.
060200 P910-REPORT-LINE.
060300     IF WS-OUT-SUB > 1
060400         IF WS-OE-ATM-CODE (WS-OUT-SUB) NOT =
060500                 WS-OE-ATM-CODE (WS-OUT-SUB - 1)
060600             PERFORM P920-ATM-BREAK THRU P920-EXIT
060700         END-IF
060800     END-IF.
060900     MOVE WS-OE-AMOUNT (WS-OUT-SUB) TO WS-RPT-AMOUNT-ED.
061000     MOVE SPACES TO RPT-LINE.
061100     STRING WS-OE-RRN (WS-OUT-SUB)      DELIMITED BY SIZE
061200            " " WS-OE-STAN (WS-OUT-SUB) DELIMITED BY SIZE
061300            " " WS-OE-CARD-TOKEN (WS-OUT-SUB) (1:20) DELIMITED BY SIZE
061400            " " WS-OE-ATM-CODE (WS-OUT-SUB) DELIMITED BY SIZE
061500            " " WS-OE-PROC-CODE (WS-OUT-SUB) DELIMITED BY SIZE
061600            " " WS-RPT-AMOUNT-ED         DELIMITED BY SIZE
061700            " " WS-OE-STATUS (WS-OUT-SUB) DELIMITED BY SIZE
061800            " " WS-OE-RESPONSE-CODE (WS-OUT-SUB) DELIMITED BY SIZE
061900            INTO RPT-LINE.
062000     WRITE RPT-LINE.
062100     ADD 1 TO WS-ATM-SUB-COUNT.
062200     ADD 1 TO WS-GRAND-COUNT.
062300     IF WS-OE-STATUS (WS-OUT-SUB) = "APPROVED"
062400         ADD 1 TO WS-GRAND-APPROVED
062500         IF WS-OE-PROC-CODE (WS-OUT-SUB) = "010000"
062600             ADD WS-OE-AMOUNT (WS-OUT-SUB) TO WS-ATM-SUB-AMOUNT
062700             ADD WS-OE-AMOUNT (WS-OUT-SUB) TO WS-GRAND-APPROVED-AMOUNT
062800         END-IF
062900     ELSE
063000         ADD 1 TO WS-GRAND-DECLINED.
063100 P910-EXIT.
063200     EXIT.
063300*
063400*    SUBTOTAL DE RETIRADAS APROBADAS Y CONTADOR DE TRANSACCIONES DEL
063500*    CAJERO QUE SE CIERRA, AL CAMBIAR DE ATM-CODE.
063600 P920-ATM-BREAK.
063700     MOVE WS-ATM-SUB-AMOUNT TO WS-RPT-AMOUNT-ED.
063800     MOVE WS-ATM-SUB-COUNT TO WS-RPT-COUNT-ED.
063900     MOVE SPACES TO RPT-LINE.
064000     STRING "  SUBTOTAL CAJERO " DELIMITED BY SIZE
064100            WS-OE-ATM-CODE (WS-OUT-SUB - 1) DELIMITED BY SIZE
064200            " TRANSACCIONES=" DELIMITED BY SIZE
064300            WS-RPT-COUNT-ED DELIMITED BY SIZE
064400            " RETIRADO=" DELIMITED BY SIZE
064500            WS-RPT-AMOUNT-ED DELIMITED BY SIZE
064600            INTO RPT-LINE.
064700     WRITE RPT-LINE.
064800     MOVE 0 TO WS-ATM-SUB-COUNT.
064900     MOVE 0 TO WS-ATM-SUB-AMOUNT.
065000 P920-EXIT.
065100     EXIT.
065200*
065300*    LINEA FINAL DE TOTALES: TRANSACCIONES PROCESADAS, APROBADAS,
065400*    DENEGADAS, E IMPORTE TOTAL APROBADO DE RETIRADAS. SE CIERRA
065500*    TAMBIEN EL SUBTOTAL DEL ULTIMO CAJERO DEL LOTE.
065600 P930-REPORT-TOTALS.
065700     IF WS-OUT-TABLE-COUNT > 0
065800         PERFORM P920-ATM-BREAK THRU P920-EXIT.
065900     MOVE WS-GRAND-APPROVED-AMOUNT TO WS-RPT-AMOUNT-ED.
066000     MOVE WS-GRAND-COUNT TO WS-RPT-COUNT-ED.
066100     MOVE WS-GRAND-APPROVED TO WS-RPT-APPROVED-ED.
066200     MOVE WS-GRAND-DECLINED TO WS-RPT-DECLINED-ED.
066300     MOVE SPACES TO RPT-LINE.
066400     STRING "TOTAL PROCESADAS=" DELIMITED BY SIZE
066500            WS-RPT-COUNT-ED     DELIMITED BY SIZE
066600            " APROBADAS="       DELIMITED BY SIZE
066700            WS-RPT-APPROVED-ED  DELIMITED BY SIZE
066800            " DENEGADAS="       DELIMITED BY SIZE
066900            WS-RPT-DECLINED-ED  DELIMITED BY SIZE
067000            " RETIRADO-TOTAL="  DELIMITED BY SIZE
067100            WS-RPT-AMOUNT-ED    DELIMITED BY SIZE
067200            INTO RPT-LINE.
067300     WRITE RPT-LINE.
067400     CLOSE REPORT-FILE.
067500 P930-EXIT.
067600     EXIT.
