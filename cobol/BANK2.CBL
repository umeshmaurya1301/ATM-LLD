000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. J. ARANDA.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 02/20/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    20/02/1989 J.ARANDA  VERSION INICIAL. CONSULTA DE SALDO   CR-1989-007
001200*                          EN PANTALLA DE CAJERO, CONTRA EL
001300*                          FICHERO DE MOVIMIENTOS.
001400*    12/05/1991 J.ARANDA  ANADE EL SALDO POSTERIOR A CADA      CR-1991-019
001500*                          MOVIMIENTO EN EL LISTADO DE PANTALLA.
001600*    03/03/1994 M.SANZ    LA CONSULTA EXIGE CLAVE PERSONAL SI  CR-1994-006
001700*                          NO HAY SESION ABIERTA EN EL CAJERO.
001800*    13/12/1998 R.CALVO   AJUSTE EFECTO 2000 EN EL LISTADO    INC-1998-Y2K
001900*                          DE MOVIMIENTOS.
002000*    11/01/1999 R.CALVO   VERIFICACION POST-MILENIO OK.       INC-1999-002
002100*    27/06/2009 P.IBANEZ  LIMITE DE RETIRADA DIARIA PASA A     CR-2009-014
002200*                          MOSTRARSE TAMBIEN EN LA CONSULTA
002300*                          DE SALDO, NO SOLO EN LA RETIRADA.
002400*    09/03/2026 L.FUERTES REESCRITURA COMO SUBRUTINA DE        CR-2026-112
002500*                          TRANSACTION ORCHESTRATION - BALANCE
002600*                          INQUIRY DEL MOTOR DE AUTORIZACION.
002700*                          ENCADENA SESSION, CARD Y PIN (ESTE
002800*                          ULTIMO SOLO SI LA SESION NO LO TRAE
002900*                          YA AUTENTICADO) POR CALL A BANK6,
003000*                          BANK5 Y BANK8.
003100*    09/03/2026 L.FUERTES EL LIMITE DE RETIRADA RESTANTE SE    CR-2026-112
003200*                          CALCULA CONTRA EL ACUMULADO DIARIO
003300*                          QUE MANTIENE BANK1 EN EJECUCION.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS IMPORTE-NUMERICO IS "0" THRU "9"
003900     UPSI-0 ON STATUS IS BANK2-TRACE-ON
004000     UPSI-0 OFF STATUS IS BANK2-TRACE-OFF.
004100*
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*
004500*    AREAS DE PASO PARA LA LLAMADA A BANK6 (SESSION VALIDATION).
004600 01  WS-SESSION-FOUND            PIC X(01).
004700 01  WS-SESSION-EXTENDED         PIC X(01).
004800 01  WS-SESSION-OUT-AREA.
004900     05 WS-SESS-ATM-CODE         PIC X(16).
005000     05 FILLER                   PIC X(04).
005100*
005200*    VISTA PLANA DEL AREA DE SESION, SOLO PARA CUMPLIR LA FORMA
005300*    EN QUE BANK6 DEVUELVE EL PARAMETRO (NO SE USA DIRECTAMENTE).
005400 01  WS-SESSION-OUT-FLAT REDEFINES WS-SESSION-OUT-AREA.
005500     05 FILLER                   PIC X(20).
005600*
005700*    AREAS DE PASO PARA LA LLAMADA A BANK5 (CARD SECURITY).
005800 01  WS-CARD-FOUND                PIC X(01).
005900 01  WS-CARD-OUT-AREA.
006000     05 WS-CARD-MASKED-PAN        PIC X(25).
006100     05 WS-CARD-IIN               PIC X(8).
006200     05 WS-CARD-LAST4             PIC X(4).
006300     05 WS-CARD-BRAND             PIC X(20).
006400     05 WS-CARD-STATUS            PIC X(10).
006500     05 WS-CARD-DAILY-WD-LIMIT    PIC S9(9)V9(2) COMP-3.
006600     05 WS-CARD-ACCOUNT-BALANCE   PIC S9(9)V9(2) COMP-3.
006700     05 WS-CARD-ACCOUNT-TYPE      PIC X(10).
006800     05 FILLER                    PIC X(09).
006900*
007000*    VISTA PLANA DEL AREA DE TARJETA, SOLO PARA CUMPLIR LA FORMA
007100*    EN QUE BANK5 DEVUELVE EL PARAMETRO (NO SE USA DIRECTAMENTE).
007200 01  WS-CARD-OUT-FLAT REDEFINES WS-CARD-OUT-AREA.
007300     05 FILLER                    PIC X(98).
007400*
007500*    AREAS DE PASO PARA LA LLAMADA A BANK8 (PIN AUTHENTICATION),
007600*    CUANDO LA SESION NO TRAE YA EL PIN AUTENTICADO.
007700 77  WS-REMAINING-ATTEMPTS        PIC 9(02).
007800 77  WS-CARD-BLOCKED              PIC X(01).
007900*
008000 LINKAGE SECTION.
008100 01  LK-CARD-TOKEN                PIC X(64).
008200 01  LK-ATM-CODE                  PIC X(16).
008300 01  LK-SESSION-ID                PIC X(40).
008400 01  LK-PIN-SUPPLIED              PIC X(04).
008500 01  LK-PROC-YYYYMM               PIC 9(6).
008600 01  LK-MAX-FAILED-ATTEMPTS       PIC 9(02).
008700 01  LK-FAILED-ATTEMPTS           PIC 9(02).
008800 01  LK-DAILY-WD-USED             PIC S9(9)V9(2) COMP-3.
008900 01  LK-PIN-AUTHENTICATED         PIC X(01).
009000     88 LK-PIN-WAS-AUTHENTICATED  VALUE "Y".
009100 01  LK-RESPONSE-CODE             PIC X(10).
009200 01  LK-BALANCE-OUT.
009300     05 LK-ACCOUNT-BALANCE        PIC S9(9)V9(2) COMP-3.
009400     05 LK-AVAILABLE-BALANCE      PIC S9(9)V9(2) COMP-3.
009500     05 LK-REMAINING-WD-LIMIT     PIC S9(9)V9(2) COMP-3.
009600     05 FILLER                    PIC X(06).
009700*
009800*    VISTA PLANA DEL AREA DE SALIDA, USADA SOLO PARA EL MOVE
009900*    RAPIDO A CEROS AL PRINCIPIO DEL PARRAFO PRINCIPAL.
010000 01  LK-BALANCE-OUT-FLAT REDEFINES LK-BALANCE-OUT.
010100     05 FILLER                    PIC X(24).
010200*
010300 PROCEDURE DIVISION USING LK-CARD-TOKEN LK-ATM-CODE LK-SESSION-ID
010400                          LK-PIN-SUPPLIED LK-PROC-YYYYMM
010500                          LK-MAX-FAILED-ATTEMPTS LK-FAILED-ATTEMPTS
010600                          LK-DAILY-WD-USED LK-PIN-AUTHENTICATED
010700                          LK-RESPONSE-CODE LK-BALANCE-OUT.
010800*
010900*    PARRAFO PRINCIPAL. ENCADENA SESSION - CARD - PIN (SI PROCEDE)
011000*    Y EL CHEQUEO DE LIMITES REDUCIDO DE LA CONSULTA DE SALDO.
011100 P300-BALANCE.
011200     MOVE SPACES TO LK-RESPONSE-CODE.
011300     MOVE ZEROES TO LK-BALANCE-OUT-FLAT.
011400     CALL "BANK6" USING LK-SESSION-ID LK-CARD-TOKEN WS-SESSION-FOUND
011500         WS-SESSION-EXTENDED WS-SESSION-OUT-AREA LK-RESPONSE-CODE.
011600     IF LK-RESPONSE-CODE NOT = SPACES
011700         GO TO P300-FIN.
011800     CALL "BANK5" USING LK-CARD-TOKEN LK-PROC-YYYYMM WS-CARD-FOUND
011900         LK-RESPONSE-CODE WS-CARD-OUT-AREA.
012000     IF LK-RESPONSE-CODE NOT = SPACES
012100         GO TO P300-FIN.
012200     IF NOT LK-PIN-WAS-AUTHENTICATED
012300         CALL "BANK8" USING LK-CARD-TOKEN LK-PIN-SUPPLIED
012400             LK-MAX-FAILED-ATTEMPTS LK-FAILED-ATTEMPTS
012500             WS-REMAINING-ATTEMPTS WS-CARD-BLOCKED
012600             LK-PIN-AUTHENTICATED LK-RESPONSE-CODE
012700         IF LK-RESPONSE-CODE NOT = SPACES
012800             GO TO P300-FIN
012900         END-IF
013000     END-IF.
013100     PERFORM P340-LIMIT-CHECK THRU P340-EXIT.
013200     IF LK-RESPONSE-CODE NOT = SPACES
013300         GO TO P300-FIN.
013400     MOVE "APPROVED" TO LK-RESPONSE-CODE.
013500     MOVE WS-CARD-ACCOUNT-BALANCE TO LK-ACCOUNT-BALANCE.
013600     MOVE WS-CARD-ACCOUNT-BALANCE TO LK-AVAILABLE-BALANCE.
013700     COMPUTE LK-REMAINING-WD-LIMIT ROUNDED =
013800         WS-CARD-DAILY-WD-LIMIT - LK-DAILY-WD-USED.
013900 P300-FIN.
014000     GOBACK.
014100*
014200*    "BALANCE INQUIRY ALWAYS ALLOWED" (VER CR-2026-112): NO HAY
014300*    CONTROL DE IMPORTE NI DE SALDO EN ESTA CONSULTA, SOLO SE
014400*    REPITE LA COMPROBACION DE ESTADO POR SI ACASO (DEFENSIVA).
014500 P340-LIMIT-CHECK.
014600     IF WS-CARD-STATUS NOT = "ACTIVE"
014700         MOVE "CARD_INACTIVE" TO LK-RESPONSE-CODE.
014800 P340-EXIT.
014900     EXIT.
