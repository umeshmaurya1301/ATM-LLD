000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK3.
000300 AUTHOR. P. IBANEZ.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 11/07/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    11/07/1991 P.IBANEZ  VERSION INICIAL. LOTE DE LAS         CR-1991-033
001200*                          TRANSFERENCIAS PROGRAMADAS DEL DIA
001300*                          SOBRE EL FICHERO DE TARJETAS.
001400*    04/02/1993 P.IBANEZ  CONTROL DE SALDO INSUFICIENTE ANTES  CR-1993-012
001500*                          DE EJECUTAR LA TRANSFERENCIA.
001600*    19/10/1995 M.SANZ    SEPARA EL FICHERO DE TRANSFERENCIAS  CR-1995-040
001700*                          PENDIENTES DEL FICHERO DE TARJETAS.
001800*    16/12/1998 R.CALVO   AJUSTE EFECTO 2000, CAMPO DE        INC-1998-Y2K
001900*                          PERIODO DE LA TRANSFERENCIA.
002000*    09/01/1999 R.CALVO   VERIFICACION POST-MILENIO OK.       INC-1999-004
002100*    21/03/2008 M.SANZ    LAS TRANSFERENCIAS FALLIDAS POR      CR-2008-021
002200*                          SALDO QUEDAN MARCADAS PARA REINTENTO
002300*                          AL DIA SIGUIENTE, EN VEZ DE DESCARTARSE.
002400*    09/03/2026 L.FUERTES REESCRITURA COMO SUBRUTINA DE CASH   CR-2026-112
002500*                          INVENTORY POSTING DEL MOTOR DE
002600*                          AUTORIZACION. OCUPA EL HUECO DEJADO
002700*                          POR PERIOD_BANK EN LA NUMERACION.
002800*    09/03/2026 L.FUERTES LA TABLA PASA A CLAVE COMPUESTA      CR-2026-112
002900*                          CAJERO + DENOMINACION, PARA LOCALIZAR
003000*                          LA LINEA DE CARTUCHO A DESCONTAR.
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CLASS IMPORTE-NUMERICO IS "0" THRU "9"
003600     UPSI-0 ON STATUS IS BANK3-TRACE-ON
003700     UPSI-0 OFF STATUS IS BANK3-TRACE-OFF.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CASH-INVENTORY-FILE ASSIGN TO CASHFILE
004200     ORGANIZATION IS LINE SEQUENTIAL
004300     FILE STATUS IS WS-CASH-FS.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800*    CARTUCHO DE BILLETES DE TODOS LOS CAJEROS. SE CARGA COMPLETO Y
004900*    SE REESCRIBE COMPLETO PORQUE EL FICHERO ES SECUENCIAL LINEAL
005000*    (NO HAY REWRITE POR CLAVE).
005100 FD CASH-INVENTORY-FILE.
005200 01 CASH-INV-FILE-REC.
005300     05 CIR-ATM-CODE            PIC X(16).
005400     05 CIR-DENOMINATION        PIC 9(05).
005500     05 CIR-NOTE-COUNT          PIC 9(07).
005600     05 CIR-ENABLED             PIC X(01).
005700     05 FILLER                  PIC X(07).
005800*
005900 WORKING-STORAGE SECTION.
006000 77  WS-CASH-FS                 PIC X(02).
006100*
006200*    VISTA NUMERICA DEL FILE STATUS, PARA COMPROBAR CODIGOS DE E/S
006300*    POR RANGO EN VEZ DE POR LITERAL ALFABETICO.
006400 77  WS-CASH-FS-NUM REDEFINES WS-CASH-FS PIC 9(02).
006500 77  WS-EOF-SW                  PIC X(01) VALUE "N".
006600     88 WS-EOF                  VALUE "Y".
006700 77  WS-TABLE-COUNT              PIC 9(4) COMP.
006800 77  WS-SUB                       PIC 9(4) COMP.
006900 77  WS-LINE-SUB                  PIC 9(4) COMP.
007000 77  WS-FOUND-SUB                 PIC 9(4) COMP.
007100 77  WS-SWAPPED-SW               PIC X(01).
007200     88 WS-SWAPPED               VALUE "Y".
007300 77  WS-TEMP-ENTRY-SAVE          PIC X(36).
007400*
007500 01  WS-INVENTORY-TABLE.
007600     05 WS-IE-ENTRY OCCURS 1 TO 9000 TIMES
007700             DEPENDING ON WS-TABLE-COUNT
007800             ASCENDING KEY IS WS-IE-ATM-CODE WS-IE-DENOMINATION
007900             INDEXED BY WS-IE-IDX.
008000         10 WS-IE-ATM-CODE       PIC X(16).
008100         10 WS-IE-DENOMINATION   PIC 9(05).
008200         10 WS-IE-NOTE-COUNT     PIC 9(07).
008300         10 WS-IE-ENABLED        PIC X(01).
008400         10 FILLER               PIC X(07).
008500*
008600*    REDEFINICION PLANA DE LA TABLA, PARA EL SWAP DE LA ORDENACION
008700*    Y PARA VOLCAR LA TABLA COMPLETA OTRA VEZ AL FICHERO AL CERRAR.
008800 01  WS-INVENTORY-ENTRY-FLAT REDEFINES WS-INVENTORY-TABLE.
008900     05 WS-IE-FLAT              PIC X(36)
009000         OCCURS 1 TO 9000 TIMES DEPENDING ON WS-TABLE-COUNT.
009100*
009200 LINKAGE SECTION.
009300 01  LK-ATM-CODE                  PIC X(16).
009400 01  LK-RESPONSE-CODE             PIC X(10).
009500 01  LK-DISP-COUNT                PIC 9(02).
009600 01  LK-DISP-TABLE.
009700     05 LK-DISP-LINE OCCURS 20 TIMES.
009800         10 LK-DISP-DENOMINATION  PIC 9(05).
009900         10 LK-DISP-NOTE-COUNT    PIC 9(07).
010000         10 FILLER                PIC X(04).
010100*
010200*    VISTA PLANA DE LA TABLA DE ENTRADA, SOLO DE CONSULTA: EL
010300*    REPARTO YA VIENE CALCULADO POR BANK9.
010400 01  LK-DISP-TABLE-FLAT REDEFINES LK-DISP-TABLE.
010500     05 FILLER                    PIC X(320).
010600*
010700 PROCEDURE DIVISION USING LK-ATM-CODE LK-RESPONSE-CODE
010800                          LK-DISP-COUNT LK-DISP-TABLE.
010900*
011000*    PARRAFO PRINCIPAL. CARGA EL CARTUCHO COMPLETO, APLICA LOS
011100*    DESCUENTOS DE BILLETES DEL REPARTO Y REESCRIBE EL FICHERO.
011200 P000-POST-CASH.
011300     MOVE SPACES TO LK-RESPONSE-CODE.
011400     IF LK-DISP-COUNT = 0
011500         GO TO P000-FIN.
011600     PERFORM P100-CARGAR-INVENTARIO THRU P100-EXIT.
011700     PERFORM P200-ORDENAR-TABLA THRU P200-EXIT.
011800     PERFORM P420-APLICAR-DELTA THRU P420-EXIT
011900         VARYING WS-LINE-SUB FROM 1 BY 1
012000         UNTIL WS-LINE-SUB > LK-DISP-COUNT.
012100     IF LK-RESPONSE-CODE = SPACES
012200         PERFORM P400-REESCRIBIR-INVENTARIO THRU P400-EXIT.
012300 P000-FIN.
012400     GOBACK.
012500*
012600*    LECTURA COMPLETA DEL CARTUCHO DE TODOS LOS CAJEROS.
012700 P100-CARGAR-INVENTARIO.
012800     MOVE 0 TO WS-TABLE-COUNT.
012900     MOVE "N" TO WS-EOF-SW.
013000     OPEN INPUT CASH-INVENTORY-FILE.
013100     IF WS-CASH-FS NOT = "00"
013200         MOVE "INSUFFICIENT_CASH_IN_ATM" TO LK-RESPONSE-CODE
013300         GO TO P100-EXIT.
013400 P100-READ.
013500     READ CASH-INVENTORY-FILE AT END
013600         MOVE "Y" TO WS-EOF-SW
013700         GO TO P100-CLOSE.
013800     ADD 1 TO WS-TABLE-COUNT.
013900     MOVE CIR-ATM-CODE      TO WS-IE-ATM-CODE (WS-TABLE-COUNT).
014000     MOVE CIR-DENOMINATION  TO WS-IE-DENOMINATION (WS-TABLE-COUNT).
014100     MOVE CIR-NOTE-COUNT    TO WS-IE-NOTE-COUNT (WS-TABLE-COUNT).
014200     MOVE CIR-ENABLED       TO WS-IE-ENABLED (WS-TABLE-COUNT).
014300     GO TO P100-READ.
014400 P100-CLOSE.
014500     CLOSE CASH-INVENTORY-FILE.
014600 P100-EXIT.
014700     EXIT.
014800*
014900*    ORDENACION MANUAL POR CAJERO + DENOMINACION, AL MODO DE LAS
015000*    RUTINAS DE REORDENACION YA USADAS EN ESTE CAJERO (SIN SORT).
015100 P200-ORDENAR-TABLA.
015200     IF WS-TABLE-COUNT < 2
015300         GO TO P200-EXIT.
015400     MOVE "Y" TO WS-SWAPPED-SW.
015500 P200-PASADA.
015600     IF NOT WS-SWAPPED
015700         GO TO P200-EXIT.
015800     MOVE "N" TO WS-SWAPPED-SW.
015900     PERFORM P210-COMPARAR THRU P210-EXIT
016000         VARYING WS-SUB FROM 1 BY 1
016100         UNTIL WS-SUB > WS-TABLE-COUNT - 1.
016200     GO TO P200-PASADA.
016300 P200-EXIT.
016400     EXIT.
016500*
016600 P210-COMPARAR.
016700     IF WS-IE-ATM-CODE (WS-SUB) < WS-IE-ATM-CODE (WS-SUB + 1)
016800         GO TO P210-EXIT.
016900     IF WS-IE-ATM-CODE (WS-SUB) = WS-IE-ATM-CODE (WS-SUB + 1)
017000         AND WS-IE-DENOMINATION (WS-SUB)
017100             NOT > WS-IE-DENOMINATION (WS-SUB + 1)
017200         GO TO P210-EXIT.
017300     MOVE WS-IE-FLAT (WS-SUB)     TO WS-TEMP-ENTRY-SAVE.
017400     MOVE WS-IE-FLAT (WS-SUB + 1) TO WS-IE-FLAT (WS-SUB).
017500     MOVE WS-TEMP-ENTRY-SAVE      TO WS-IE-FLAT (WS-SUB + 1).
017600     MOVE "Y" TO WS-SWAPPED-SW.
017700 P210-EXIT.
017800     EXIT.
017900*
018000*    BUSQUEDA DE LA LINEA DE CARTUCHO PARA EL CAJERO Y LA DENOMINACION
018100*    DE CADA LINEA DEL REPARTO, Y DESCUENTO DE LOS BILLETES ENTREGADOS.
018200 P420-APLICAR-DELTA.
018300     SEARCH ALL WS-IE-IDX
018400         AT END
018500             MOVE "INSUFFICIENT_CASH_IN_ATM" TO LK-RESPONSE-CODE
018600             GO TO P420-EXIT
018700         WHEN WS-IE-ATM-CODE (WS-IE-IDX) = LK-ATM-CODE
018800             AND WS-IE-DENOMINATION (WS-IE-IDX)
018900                 = LK-DISP-DENOMINATION (WS-LINE-SUB)
019000             SET WS-FOUND-SUB TO WS-IE-IDX.
019100     IF LK-DISP-NOTE-COUNT (WS-LINE-SUB)
019200             > WS-IE-NOTE-COUNT (WS-FOUND-SUB)
019300         MOVE "INSUFFICIENT_CASH_IN_ATM" TO LK-RESPONSE-CODE
019400         GO TO P420-EXIT.
019500     SUBTRACT LK-DISP-NOTE-COUNT (WS-LINE-SUB)
019600         FROM WS-IE-NOTE-COUNT (WS-FOUND-SUB).
019700 P420-EXIT.
019800     EXIT.
019900*
020000*    REESCRITURA COMPLETA DEL CARTUCHO DE TODOS LOS CAJEROS, PORQUE EL
020100*    FICHERO NO ES INDEXADO (NO HAY REWRITE POR CLAVE).
020200 P400-REESCRIBIR-INVENTARIO.
020300     OPEN OUTPUT CASH-INVENTORY-FILE.
020400     PERFORM P410-ESCRIBIR THRU P410-EXIT
020500         VARYING WS-SUB FROM 1 BY 1
020600         UNTIL WS-SUB > WS-TABLE-COUNT.
020700     CLOSE CASH-INVENTORY-FILE.
020800 P400-EXIT.
020900     EXIT.
021000*
021100 P410-ESCRIBIR.
021200     INITIALIZE CASH-INV-FILE-REC.
021300     MOVE WS-IE-ATM-CODE (WS-SUB)     TO CIR-ATM-CODE.
021400     MOVE WS-IE-DENOMINATION (WS-SUB) TO CIR-DENOMINATION.
021500     MOVE WS-IE-NOTE-COUNT (WS-SUB)   TO CIR-NOTE-COUNT.
021600     MOVE WS-IE-ENABLED (WS-SUB)      TO CIR-ENABLED.
021700     WRITE CASH-INV-FILE-REC.
021800 P410-EXIT.
021900     EXIT.
