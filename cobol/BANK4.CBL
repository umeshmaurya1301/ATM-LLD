000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. J. ARANDA.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 06/18/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    18/06/1989 J.ARANDA  VERSION INICIAL. RETIRADA DE         CR-1989-011
001200*                          EFECTIVO EN PANTALLA DE CAJERO.
001300*    30/01/1991 J.ARANDA  LIMITE DIARIO DE RETIRADA POR        CR-1991-006
001400*                          TARJETA, ANTES SOLO SE MIRABA EL
001500*                          SALDO DE LA CUENTA.
001600*    14/09/1994 M.SANZ    EL NUMERO DE OPERACIONES DIARIAS     CR-1994-028
001700*                          TAMBIEN QUEDA LIMITADO POR TARJETA.
001800*    15/12/1998 R.CALVO   AJUSTE EFECTO 2000 EN LOS           INC-1998-Y2K
001900*                          CONTADORES DE OPERACIONES DEL DIA.
002000*    12/01/1999 R.CALVO   VERIFICACION POST-MILENIO OK.       INC-1999-003
002100*    08/05/2011 P.IBANEZ  EL LIMITE DIARIO Y EL MAXIMO DE      CR-2011-025
002200*                          OPERACIONES PASAN A SER PARAMETROS,
002300*                          NO CONSTANTES EMBEBIDAS.
002400*    09/03/2026 L.FUERTES REESCRITURA COMO SUBRUTINA DE        CR-2026-112
002500*                          TRANSACTION ORCHESTRATION - WITHDRAW
002600*                          DEL MOTOR DE AUTORIZACION. ENCADENA
002700*                          SESSION, CARD, PIN Y LIMITES POR CALL
002800*                          A BANK6, BANK5, BANK8, Y LA DISPONIBI-
002900*                          LIDAD DE EFECTIVO POR CALL A BANK9.
003000*    09/03/2026 L.FUERTES TRAS LA AUTORIZACION, EL DESCUENTO   CR-2026-112
003100*                          DEL CARTUCHO SE DELEGA EN BANK3 (CASH
003200*                          INVENTORY POSTING), Y LOS CONTADORES
003300*                          DE OPERACIONES DIARIAS SE DEVUELVEN
003400*                          ACTUALIZADOS A BANK1, QUE LOS MANTIENE.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS IMPORTE-NUMERICO IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS BANK4-TRACE-ON
004100     UPSI-0 OFF STATUS IS BANK4-TRACE-OFF.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*
004600*    LIMITES POR DEFECTO CUANDO LA TARJETA O LA LLAMADA NO LOS
004700*    TRAEN FIJADOS (VER CR-2011-025).
004800 77  WS-DEFAULT-DAILY-LIMIT      PIC S9(9)V9(2) COMP-3
004900         VALUE 50000.00.
005000 77  WS-DEFAULT-MAX-TXN-COUNT    PIC 9(02) COMP VALUE 50.
005100 77  WS-REMAINING-DAILY-LIMIT    PIC S9(9)V9(2) COMP-3.
005200*
005300*    AREAS DE PASO PARA LA LLAMADA A BANK6 (SESSION VALIDATION).
005400 01  WS-SESSION-FOUND            PIC X(01).
005500 01  WS-SESSION-EXTENDED         PIC X(01).
005600 01  WS-SESSION-OUT-AREA.
005700     05 WS-SESS-ATM-CODE         PIC X(16).
005800     05 FILLER                   PIC X(04).
005900*
006000*    VISTA PLANA DEL AREA DE SESION, SOLO PARA CUMPLIR LA FORMA
006100*    EN QUE BANK6 DEVUELVE EL PARAMETRO (NO SE USA DIRECTAMENTE).
006200 01  WS-SESSION-OUT-FLAT REDEFINES WS-SESSION-OUT-AREA.
006300     05 FILLER                   PIC X(20).
006400*
006500*    AREAS DE PASO PARA LA LLAMADA A BANK5 (CARD SECURITY).
006600 01  WS-CARD-FOUND                PIC X(01).
006700 01  WS-CARD-OUT-AREA.
006800     05 WS-CARD-MASKED-PAN        PIC X(25).
006900     05 WS-CARD-IIN               PIC X(8).
007000     05 WS-CARD-LAST4             PIC X(4).
007100     05 WS-CARD-BRAND             PIC X(20).
007200     05 WS-CARD-STATUS            PIC X(10).
007300     05 WS-CARD-DAILY-WD-LIMIT    PIC S9(9)V9(2) COMP-3.
007400     05 WS-CARD-ACCOUNT-BALANCE   PIC S9(9)V9(2) COMP-3.
007500     05 WS-CARD-ACCOUNT-TYPE      PIC X(10).
007600     05 FILLER                    PIC X(09).
007700*
007800*    VISTA PLANA DEL AREA DE TARJETA, SOLO PARA CUMPLIR LA FORMA
007900*    EN QUE BANK5 DEVUELVE EL PARAMETRO (NO SE USA DIRECTAMENTE).
008000 01  WS-CARD-OUT-FLAT REDEFINES WS-CARD-OUT-AREA.
008100     05 FILLER                    PIC X(98).
008200*
008300*    AREAS DE PASO PARA LA LLAMADA A BANK8 (PIN AUTHENTICATION).
008400 77  WS-REMAINING-ATTEMPTS        PIC 9(02).
008500 77  WS-CARD-BLOCKED              PIC X(01).
008600*
008700 LINKAGE SECTION.
008800 01  LK-CARD-TOKEN                PIC X(64).
008900 01  LK-ATM-CODE                  PIC X(16).
009000 01  LK-SESSION-ID                PIC X(40).
009100 01  LK-PIN-SUPPLIED              PIC X(04).
009200 01  LK-AMOUNT                    PIC S9(9)V9(2) COMP-3.
009300 01  LK-PROC-YYYYMM               PIC 9(6).
009400 01  LK-MAX-FAILED-ATTEMPTS       PIC 9(02).
009500 01  LK-FAILED-ATTEMPTS           PIC 9(02).
009600 01  LK-MAX-DAILY-TXN-COUNT       PIC 9(02).
009700 01  LK-DAILY-TXN-COUNT           PIC 9(02).
009800 01  LK-DAILY-WD-USED             PIC S9(9)V9(2) COMP-3.
009900 01  LK-PIN-AUTHENTICATED         PIC X(01).
010000     88 LK-PIN-WAS-AUTHENTICATED  VALUE "Y".
010100 01  LK-RESPONSE-CODE             PIC X(10).
010200 01  LK-DISP-COUNT                PIC 9(02).
010300 01  LK-DISP-TABLE.
010400     05 LK-DISP-LINE OCCURS 20 TIMES.
010500         10 LK-DISP-DENOMINATION  PIC 9(05).
010600         10 LK-DISP-NOTE-COUNT    PIC 9(07).
010700         10 FILLER                PIC X(04).
010800*
010900*    VISTA PLANA DE LA TABLA DE REPARTO, SOLO DE CONSULTA: LA
011000*    CALCULA BANK9 Y LA CONSUME BANK3 (NO SE USA DIRECTAMENTE).
011100 01  LK-DISP-TABLE-FLAT REDEFINES LK-DISP-TABLE.
011200     05 FILLER                    PIC X(320).
011300*
011400 PROCEDURE DIVISION USING LK-CARD-TOKEN LK-ATM-CODE LK-SESSION-ID
011500                          LK-PIN-SUPPLIED LK-AMOUNT LK-PROC-YYYYMM
011600                          LK-MAX-FAILED-ATTEMPTS LK-FAILED-ATTEMPTS
011700                          LK-MAX-DAILY-TXN-COUNT LK-DAILY-TXN-COUNT
011800                          LK-DAILY-WD-USED LK-PIN-AUTHENTICATED
011900                          LK-RESPONSE-CODE LK-DISP-COUNT LK-DISP-TABLE.
012000*
012100*    PARRAFO PRINCIPAL. ENCADENA SESSION - CARD - PIN - LIMITES -
012200*    DISPONIBILIDAD DE EFECTIVO, Y SI TODO PASA, PUBLICA EL GASTO.
012300 P200-WITHDRAW.
012400     MOVE SPACES TO LK-RESPONSE-CODE.
012500     MOVE "N" TO LK-PIN-AUTHENTICATED.
012600     IF LK-MAX-DAILY-TXN-COUNT = 0
012700         MOVE WS-DEFAULT-MAX-TXN-COUNT TO LK-MAX-DAILY-TXN-COUNT.
012800     CALL "BANK6" USING LK-SESSION-ID LK-CARD-TOKEN WS-SESSION-FOUND
012900         WS-SESSION-EXTENDED WS-SESSION-OUT-AREA LK-RESPONSE-CODE.
013000     IF LK-RESPONSE-CODE NOT = SPACES
013100         GO TO P200-FIN.
013200     CALL "BANK5" USING LK-CARD-TOKEN LK-PROC-YYYYMM WS-CARD-FOUND
013300         LK-RESPONSE-CODE WS-CARD-OUT-AREA.
013400     IF LK-RESPONSE-CODE NOT = SPACES
013500         GO TO P200-FIN.
013600     CALL "BANK8" USING LK-CARD-TOKEN LK-PIN-SUPPLIED
013700         LK-MAX-FAILED-ATTEMPTS LK-FAILED-ATTEMPTS
013800         WS-REMAINING-ATTEMPTS WS-CARD-BLOCKED
013900         LK-PIN-AUTHENTICATED LK-RESPONSE-CODE.
014000     IF LK-RESPONSE-CODE NOT = SPACES
014100         GO TO P200-FIN.
014200     PERFORM P240-TXN-LIMITS THRU P240-EXIT.
014300     IF LK-RESPONSE-CODE NOT = SPACES
014400         GO TO P200-FIN.
014500     CALL "BANK9" USING LK-ATM-CODE LK-AMOUNT LK-RESPONSE-CODE
014600         LK-DISP-COUNT LK-DISP-TABLE.
014700     IF LK-RESPONSE-CODE NOT = SPACES
014800         GO TO P200-FIN.
014900     CALL "BANK3" USING LK-ATM-CODE LK-RESPONSE-CODE LK-DISP-COUNT
015000         LK-DISP-TABLE.
015100     IF LK-RESPONSE-CODE NOT = SPACES
015200         GO TO P200-FIN.
015300     ADD 1 TO LK-DAILY-TXN-COUNT.
015400     ADD LK-AMOUNT TO LK-DAILY-WD-USED.
015500     MOVE "APPROVED" TO LK-RESPONSE-CODE.
015600 P200-FIN.
015700     GOBACK.
015800*
015900*    REGLAS DE "TRANSACTION LIMIT VALIDATION" PARA LA RETIRADA:
016000*    CONTADOR DIARIO DE OPERACIONES, LIMITE DIARIO DE RETIRADA Y
016100*    SALDO DE LA CUENTA.
016200 P240-TXN-LIMITS.
016300     IF LK-DAILY-TXN-COUNT >= LK-MAX-DAILY-TXN-COUNT
016400         MOVE "DAILY_TXN_LIMIT_EXCEEDED" TO LK-RESPONSE-CODE
016500         GO TO P240-EXIT.
016600     IF WS-CARD-DAILY-WD-LIMIT = 0
016700         MOVE WS-DEFAULT-DAILY-LIMIT TO WS-CARD-DAILY-WD-LIMIT.
016800     COMPUTE WS-REMAINING-DAILY-LIMIT =
016900         WS-CARD-DAILY-WD-LIMIT - LK-DAILY-WD-USED.
017000     IF LK-AMOUNT > WS-REMAINING-DAILY-LIMIT
017100         MOVE "DAILY_WITHDRAWAL_LIMIT_EXCEEDED" TO LK-RESPONSE-CODE
017200         GO TO P240-EXIT.
017300     IF LK-AMOUNT > WS-CARD-ACCOUNT-BALANCE
017400         MOVE "INSUFFICIENT_BALANCE" TO LK-RESPONSE-CODE.
017500 P240-EXIT.
017600     EXIT.
