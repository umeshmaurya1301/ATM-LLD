000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000300 AUTHOR. J. ARANDA.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    14/03/1989 J.ARANDA  VERSION INICIAL. VALIDA SITUACION    CR-1989-014
001200*                          DE TARJETA EN PANTALLA DE CAJERO.
001300*    02/09/1990 J.ARANDA  CONTROL DE CADUCIDAD POR FECHA       CR-1990-031
001400*                          (ANTES SOLO SE MIRABA LA BAJA).
001500*    19/11/1991 M.SANZ    TARJETA RETIRADA YA NO PERMITE       CR-1991-058
001600*                          CONSULTA DE SALDO.
001700*    05/02/1993 M.SANZ    NORMALIZA ESTADOS A 4 VALORES        CR-1993-009
001800*                          (ALTA/BAJA/CADUCADA/RETIRADA).
001900*    21/06/1994 P.IBANEZ  REVISION TRAS AUDITORIA DE           CR-1994-022
002000*                          SEGURIDAD DEL BANCO DE ESPANA.
002100*    11/12/1998 R.CALVO  AJUSTE EFECTO 2000 EN CAMPO DE       INC-1998-Y2K
002200*                          CADUCIDAD (ANO A 4 DIGITOS).
002300*    07/01/1999 R.CALVO  VERIFICACION POST-MILENIO, SIN       INC-1999-003
002400*                          INCIDENCIAS EN TARJETAS VIGENTES.
002500*    23/05/2003 M.SANZ    QUITA ACCESO POR PANTALLA; SE LEE    CR-2003-040
002600*                          DEL FICHERO DE LOTE NOCTURNO.
002700*    14/10/2013 P.IBANEZ  PASE A SECUENCIAL LINEAL PARA EL     CR-2013-077
002800*                          MAESTRO DE TARJETAS (FIN DEL ISAM).
002900*    09/03/2026 L.FUERTES REESCRITURA COMO SUBRUTINA DE        CR-2026-112
003000*                          CARD SECURITY VALIDATION DEL MOTOR
003100*                          DE AUTORIZACION. CARGA MAESTRO EN
003200*                          TABLA Y BUSCA CON SEARCH ALL.
003300*    09/03/2026 L.FUERTES ANADE CODIGOS CARD_NOT_FOUND,        CR-2026-112
003400*                          CARD_INACTIVE Y CARD_EXPIRED QUE
003500*                          CONSUME EL RESTO DE LA CADENA.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS TARJETA-NUMERICA IS "0" THRU "9"
004100     UPSI-0 ON STATUS IS BANK5-TRACE-ON
004200     UPSI-0 OFF STATUS IS BANK5-TRACE-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CARD-FILE ASSIGN TO CARDFILE
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS WS-CARD-FS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300*    MAESTRO DE TARJETAS (CARD-RECORD). FICHERO SECUENCIAL LINEAL
005400*    CARGADO COMPLETO EN TABLA AL ARRANQUE DE CADA LLAMADA (VER
005500*    PARRAFO P100-CARGAR-TARJETAS). NO HAY ISAM EN ESTA CONSTRUCCION.
005600 FD CARD-FILE.
005700 01 CARD-FILE-REC.
005800     05 CFR-CARD-TOKEN          PIC X(64).
005900     05 CFR-MASKED-PAN          PIC X(25).
006000     05 CFR-IIN                 PIC X(8).
006100     05 CFR-LAST4               PIC X(4).
006200     05 CFR-BRAND               PIC X(20).
006300     05 CFR-EXPIRY-MONTH        PIC 9(2).
006400     05 CFR-EXPIRY-YEAR         PIC 9(4).
006500     05 CFR-PIN                 PIC 9(4).
006600     05 CFR-STATUS              PIC X(10).
006700     05 CFR-DAILY-WD-LIMIT      PIC S9(9)V9(2) COMP-3.
006800     05 CFR-ACCOUNT-BALANCE     PIC S9(9)V9(2) COMP-3.
006900     05 CFR-ACCOUNT-TYPE        PIC X(10).
007000     05 FILLER                  PIC X(09).
007100*
007200 WORKING-STORAGE SECTION.
007300 77  WS-CARD-FS                 PIC X(02).
007400*
007500*    VISTA NUMERICA DEL FILE STATUS, PARA COMPROBAR CODIGOS DE
007600*    E/S POR RANGO EN VEZ DE POR LITERAL ALFABETICO.
007700 77  WS-CARD-FS-NUM REDEFINES WS-CARD-FS PIC 9(02).
007800 77  WS-EOF-SW                  PIC X(01) VALUE "N".
007900     88 WS-EOF                  VALUE "Y".
008000 77  WS-TABLE-COUNT              PIC 9(4) COMP.
008100 77  WS-SUB                       PIC 9(4) COMP.
008200 77  WS-SWAPPED-SW               PIC X(01).
008300     88 WS-SWAPPED               VALUE "Y".
008400 77  WS-TEMP-ENTRY-SAVE          PIC X(172).
008500*
008600*    TABLA DE TARJETAS EN MEMORIA, ORDENADA POR CARD-TOKEN PARA
008700*    PERMITIR SEARCH ALL (SUSTITUYE AL ACCESO INDEXADO DEL MAESTRO).
008800 01  WS-CARD-TABLE.
008900     05 WS-CARD-ENTRY OCCURS 1 TO 3000 TIMES
009000             DEPENDING ON WS-TABLE-COUNT
009100             ASCENDING KEY IS WS-CE-TOKEN
009200             INDEXED BY WS-CE-IDX.
009300         10 WS-CE-TOKEN          PIC X(64).
009400         10 WS-CE-MASKED-PAN     PIC X(25).
009500         10 WS-CE-IIN            PIC X(8).
009600         10 WS-CE-LAST4          PIC X(4).
009700         10 WS-CE-BRAND          PIC X(20).
009800         10 WS-CE-EXPIRY-MONTH   PIC 9(2).
009900         10 WS-CE-EXPIRY-YEAR    PIC 9(4).
010000         10 WS-CE-PIN            PIC 9(4).
010100         10 WS-CE-STATUS         PIC X(10).
010200         10 WS-CE-DAILY-WD-LIMIT PIC S9(9)V9(2) COMP-3.
010300         10 WS-CE-BALANCE        PIC S9(9)V9(2) COMP-3.
010400         10 WS-CE-ACCOUNT-TYPE   PIC X(10).
010500         10 FILLER               PIC X(09).
010600*
010700*    REDEFINICION DE LA ENTRADA DE TABLA USADA POR EL INTERCAMBIO
010800*    (SWAP) DEL ORDENAMIENTO MANUAL -- SE VE COMO UNA SOLA CADENA
010900*    DE 172 BYTES, SIN DESGLOSAR POR CAMPO, PARA EL MOVE DE BLOQUE.
011000 01  WS-CARD-ENTRY-FLAT REDEFINES WS-CARD-TABLE.
011100     05 WS-CE-FLAT              PIC X(172)
011200         OCCURS 1 TO 3000 TIMES DEPENDING ON WS-TABLE-COUNT.
011300*
011400 77  WS-CARD-EXPIRY-YYYYMM       PIC 9(6) COMP.
011500 77  WS-PROC-YYYYMM              PIC 9(6) COMP.
011600*
011700 LINKAGE SECTION.
011800 01  LK-CARD-TOKEN                PIC X(64).
011900 01  LK-PROC-YYYYMM                PIC 9(6).
012000 01  LK-CARD-FOUND                 PIC X(01).
012100     88 LK-CARD-WAS-FOUND          VALUE "Y".
012200 01  LK-RESPONSE-CODE              PIC X(10).
012300 01  LK-CARD-OUT.
012400     05 LK-MASKED-PAN              PIC X(25).
012500     05 LK-IIN                     PIC X(8).
012600     05 LK-LAST4                   PIC X(4).
012700     05 LK-BRAND                   PIC X(20).
012800     05 LK-STATUS                  PIC X(10).
012900     05 LK-DAILY-WD-LIMIT          PIC S9(9)V9(2) COMP-3.
013000     05 LK-ACCOUNT-BALANCE         PIC S9(9)V9(2) COMP-3.
013100     05 LK-ACCOUNT-TYPE            PIC X(10).
013200     05 FILLER                     PIC X(09).
013300*
013400*    VISTA PLANA DEL AREA DE SALIDA, USADA SOLO PARA EL MOVE
013500*    RAPIDO A BLANCOS AL PRINCIPIO DEL PARRAFO PRINCIPAL.
013600 01  LK-CARD-OUT-FLAT REDEFINES LK-CARD-OUT.
013700     05 FILLER                     PIC X(98).
013800*
013900 PROCEDURE DIVISION USING LK-CARD-TOKEN LK-PROC-YYYYMM
014000                          LK-CARD-FOUND LK-RESPONSE-CODE LK-CARD-OUT.
014100*
014200*    PARRAFO PRINCIPAL. CARGA EL MAESTRO, LO BUSCA Y APLICA LAS
014300*    REGLAS DE "CARD SECURITY VALIDATION" DE LA ESPECIFICACION.
014400 P000-CARD-SECURITY.
014500     MOVE "N" TO LK-CARD-FOUND.
014600     MOVE SPACES TO LK-RESPONSE-CODE.
014700     MOVE SPACES TO LK-CARD-OUT.
014800     PERFORM P100-CARGAR-TARJETAS THRU P100-EXIT.
014900     PERFORM P200-ORDENAR-TABLA THRU P200-EXIT.
015000     PERFORM P510-CHECK-CARD THRU P510-EXIT.
015100     GOBACK.
015200*
015300*    LECTURA COMPLETA DEL FICHERO SECUENCIAL LINEAL DE TARJETAS.
015400 P100-CARGAR-TARJETAS.
015500     MOVE 0 TO WS-TABLE-COUNT.
015600     MOVE "N" TO WS-EOF-SW.
015700     OPEN INPUT CARD-FILE.
015800     IF WS-CARD-FS NOT = "00"
015900         MOVE "CARD_NOT_FOUND" TO LK-RESPONSE-CODE
016000         GO TO P100-EXIT.
016100 P100-READ.
016200     READ CARD-FILE AT END
016300         MOVE "Y" TO WS-EOF-SW
016400         GO TO P100-CLOSE.
016500     ADD 1 TO WS-TABLE-COUNT.
016600     MOVE CFR-CARD-TOKEN      TO WS-CE-TOKEN (WS-TABLE-COUNT).
016700     MOVE CFR-MASKED-PAN      TO WS-CE-MASKED-PAN (WS-TABLE-COUNT).
016800     MOVE CFR-IIN             TO WS-CE-IIN (WS-TABLE-COUNT).
016900     MOVE CFR-LAST4           TO WS-CE-LAST4 (WS-TABLE-COUNT).
017000     MOVE CFR-BRAND           TO WS-CE-BRAND (WS-TABLE-COUNT).
017100     MOVE CFR-EXPIRY-MONTH    TO WS-CE-EXPIRY-MONTH (WS-TABLE-COUNT).
017200     MOVE CFR-EXPIRY-YEAR     TO WS-CE-EXPIRY-YEAR (WS-TABLE-COUNT).
017300     MOVE CFR-PIN             TO WS-CE-PIN (WS-TABLE-COUNT).
017400     MOVE CFR-STATUS          TO WS-CE-STATUS (WS-TABLE-COUNT).
017500     MOVE CFR-DAILY-WD-LIMIT  TO WS-CE-DAILY-WD-LIMIT (WS-TABLE-COUNT).
017600     MOVE CFR-ACCOUNT-BALANCE TO WS-CE-BALANCE (WS-TABLE-COUNT).
017700     MOVE CFR-ACCOUNT-TYPE    TO WS-CE-ACCOUNT-TYPE (WS-TABLE-COUNT).
017800     GO TO P100-READ.
017900 P100-CLOSE.
018000     CLOSE CARD-FILE.
018100 P100-EXIT.
018200     EXIT.
018300*
018400*    ORDENACION MANUAL DE LA TABLA POR CARD-TOKEN ASCENDENTE, AL
018500*    MODO DE LAS RUTINAS DE REORDENACION YA USADAS EN EL CAJERO
018600*    (VEASE EL ANTIGUO BANK9 DE CONSULTA DE MOVIMIENTOS). NO SE
018700*    USA EL VERBO SORT EN ESTE CENTRO DE CALCULO.
018800 P200-ORDENAR-TABLA.
018900     IF WS-TABLE-COUNT < 2
019000         GO TO P200-EXIT.
019100     MOVE "Y" TO WS-SWAPPED-SW.
019200 P200-PASADA.
019300     IF NOT WS-SWAPPED
019400         GO TO P200-EXIT.
019500     MOVE "N" TO WS-SWAPPED-SW.
019600     PERFORM P210-COMPARAR THRU P210-EXIT
019700         VARYING WS-SUB FROM 1 BY 1
019800         UNTIL WS-SUB > WS-TABLE-COUNT - 1.
019900     GO TO P200-PASADA.
020000 P200-EXIT.
020100     EXIT.
020200*
020300*    COMPARA UN PAR DE ENTRADAS CONTIGUAS Y LAS INTERCAMBIA SI
020400*    ESTAN DESORDENADAS. UNA SOLA PASADA DE LA BURBUJA.
020500 P210-COMPARAR.
020600     IF WS-CE-TOKEN (WS-SUB) NOT > WS-CE-TOKEN (WS-SUB + 1)
020700         GO TO P210-EXIT.
020800     MOVE WS-CE-FLAT (WS-SUB)     TO WS-TEMP-ENTRY-SAVE.
020900     MOVE WS-CE-FLAT (WS-SUB + 1) TO WS-CE-FLAT (WS-SUB).
021000     MOVE WS-TEMP-ENTRY-SAVE      TO WS-CE-FLAT (WS-SUB + 1).
021100     MOVE "Y" TO WS-SWAPPED-SW.
021200 P210-EXIT.
021300     EXIT.
021400*
021500*    REGLAS DE "CARD SECURITY VALIDATION".
021600 P510-CHECK-CARD.
021700     IF WS-TABLE-COUNT = 0
021800         MOVE "CARD_NOT_FOUND" TO LK-RESPONSE-CODE
021900         GO TO P510-EXIT.
022000     SEARCH ALL WS-CE-IDX
022100         AT END
022200             MOVE "CARD_NOT_FOUND" TO LK-RESPONSE-CODE
022300             GO TO P510-EXIT
022400         WHEN WS-CE-TOKEN (WS-CE-IDX) = LK-CARD-TOKEN
022500             MOVE "Y" TO LK-CARD-FOUND.
022600     MOVE WS-CE-MASKED-PAN (WS-CE-IDX)     TO LK-MASKED-PAN.
022700     MOVE WS-CE-IIN (WS-CE-IDX)            TO LK-IIN.
022800     MOVE WS-CE-LAST4 (WS-CE-IDX)          TO LK-LAST4.
022900     MOVE WS-CE-BRAND (WS-CE-IDX)          TO LK-BRAND.
023000     MOVE WS-CE-STATUS (WS-CE-IDX)         TO LK-STATUS.
023100     MOVE WS-CE-DAILY-WD-LIMIT (WS-CE-IDX) TO LK-DAILY-WD-LIMIT.
023200     MOVE WS-CE-BALANCE (WS-CE-IDX)        TO LK-ACCOUNT-BALANCE.
023300     MOVE WS-CE-ACCOUNT-TYPE (WS-CE-IDX)   TO LK-ACCOUNT-TYPE.
023400     IF WS-CE-STATUS (WS-CE-IDX) NOT = "ACTIVE"
023500         MOVE "CARD_INACTIVE" TO LK-RESPONSE-CODE
023600         GO TO P510-EXIT.
023700     COMPUTE WS-CARD-EXPIRY-YYYYMM =
023800         WS-CE-EXPIRY-YEAR (WS-CE-IDX) * 100
023900             + WS-CE-EXPIRY-MONTH (WS-CE-IDX).
024000     MOVE LK-PROC-YYYYMM TO WS-PROC-YYYYMM.
024100     IF WS-CARD-EXPIRY-YYYYMM < WS-PROC-YYYYMM
024200         MOVE "CARD_EXPIRED" TO LK-RESPONSE-CODE
024300         GO TO P510-EXIT.
024400     MOVE SPACES TO LK-RESPONSE-CODE.
024500 P510-EXIT.
024600     EXIT.
