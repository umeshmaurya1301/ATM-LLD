000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. P. IBANEZ.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 09/11/1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    11/09/1992 P.IBANEZ VERSION INICIAL. ORDENA TRANSFERENCIA CR-1992-051
001200*                          ENTRE CUENTAS DESDE PANTALLA DE CAJERO.
001300*    04/03/1994 P.IBANEZ  IMPIDE TRANSFERIR A UNA CUENTA SIN   CR-1994-008
001400*                          MOVIMIENTOS PREVIOS (CUENTA NO ABIERTA).
001500*    19/10/1996 M.SANZ  CORRIGE DESBORDE DE SALDO CON IMPORTES CR-1996-033
001600*                          SUPERIORES A UN MILLON DE PESETAS.
001700*   15/12/1998 R.CALVO AJUSTE EFECTO 2000 EN SELLADO DE FECHA INC-1998-Y2K
001800*                          DE CADA MOVIMIENTO GENERADO.
001900*    09/01/1999 R.CALVO   VERIFICACION POST-MILENIO, SIN      INC-1999-004
002000*                          INCIDENCIAS EN TRANSFERENCIAS DE PRUEBA.
002100* 02/06/2009 L.FUERTES EL LIMITE DE TIEMPO DE INACTIVIDAD PASA CR-2009-027
002200*                          A SER CONFIGURABLE POR CAJERO (ANTES
002300*                          ERA FIJO A 5 MINUTOS PARA TODA LA RED).
002400*   09/03/2026 L.FUERTES REESCRITURA COMO SUBRUTINA DE SESSION CR-2026-112
002500*                          VALIDATION DEL MOTOR DE AUTORIZACION.
002600*                          SUSTITUYE LA ORDEN DE TRANSFERENCIA POR
002700*                          LECTURA Y PRORROGA DE SESIONES DE CAJERO
002800*                          CONTRA EL MAESTRO DE SESIONES.
002900* 09/03/2026 L.FUERTES ANADE SESSION_MISMATCH CUANDO LA SESION CR-2026-112
003000*                          NO PERTENECE A LA TARJETA DE LA
003100*                          TRANSACCION EN CURSO.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CLASS SESION-NUMERICA IS "0" THRU "9"
003700     UPSI-0 ON STATUS IS BANK6-TRACE-ON
003800     UPSI-0 OFF STATUS IS BANK6-TRACE-OFF.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SESSION-FILE ASSIGN TO SESSFILE
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS WS-SESS-FS.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900*    MAESTRO DE SESIONES (SESSION-RECORD). FICHERO SECUENCIAL LINEAL
005000*    CARGADO COMPLETO EN TABLA Y REESCRITO COMPLETO AL PRORROGAR UNA
005100*    SESION, PORQUE NO HAY ISAM EN ESTA CONSTRUCCION.
005200 FD SESSION-FILE.
005300 01 SESSION-FILE-REC.
005400     05 SFR-TOKEN               PIC X(40).
005500     05 SFR-CARD-TOKEN          PIC X(64).
005600     05 SFR-ATM-CODE            PIC X(16).
005700     05 SFR-STATUS              PIC X(10).
005800     05 SFR-TIMEOUT-SECONDS     PIC 9(05).
005900     05 SFR-ELAPSED-SECONDS     PIC 9(07).
006000     05 FILLER                  PIC X(08).
006100*
006200 WORKING-STORAGE SECTION.
006300 77  WS-SESS-FS                 PIC X(02).
006400*
006500*    VISTA NUMERICA DEL FILE STATUS, PARA COMPROBAR CODIGOS DE E/S
006600*    POR RANGO EN VEZ DE POR LITERAL ALFABETICO.
006700 77  WS-SESS-FS-NUM REDEFINES WS-SESS-FS PIC 9(02).
006800 77  WS-EOF-SW                  PIC X(01) VALUE "N".
006900     88 WS-EOF                  VALUE "Y".
007000 77  WS-TABLE-COUNT              PIC 9(4) COMP.
007100 77  WS-SUB                       PIC 9(4) COMP.
007200 77  WS-FOUND-SUB                 PIC 9(4) COMP.
007300 77  WS-SWAPPED-SW               PIC X(01).
007400     88 WS-SWAPPED               VALUE "Y".
007500 77  WS-TEMP-ENTRY-SAVE          PIC X(150).
007600*
007700*    LIMITE DE INACTIVIDAD POR DEFECTO (CR-2009-027). SE USA SOLO SI
007800*    EL MAESTRO TRAE LA SESION SIN LIMITE PROPIO GRABADO (CERO).
007900 77  WS-TIMEOUT-DEFECTO          PIC 9(05) COMP VALUE 300.
008000*
008100 01  WS-SESSION-TABLE.
008200     05 WS-SE-ENTRY OCCURS 1 TO 3000 TIMES
008300             DEPENDING ON WS-TABLE-COUNT
008400             ASCENDING KEY IS WS-SE-TOKEN
008500             INDEXED BY WS-SE-IDX.
008600         10 WS-SE-TOKEN          PIC X(40).
008700         10 WS-SE-CARD-TOKEN     PIC X(64).
008800         10 WS-SE-ATM-CODE       PIC X(16).
008900         10 WS-SE-STATUS         PIC X(10).
009000         10 WS-SE-TIMEOUT        PIC 9(05).
009100         10 WS-SE-ELAPSED        PIC 9(07).
009200         10 FILLER               PIC X(08).
009300*
009400*    REDEFINICION PLANA DE LA TABLA, PARA EL SWAP DE LA ORDENACION
009500*    Y PARA VOLCAR LA TABLA COMPLETA OTRA VEZ AL FICHERO AL PRORROGAR.
009600 01  WS-SESSION-ENTRY-FLAT REDEFINES WS-SESSION-TABLE.
009700     05 WS-SE-FLAT              PIC X(150)
009800         OCCURS 1 TO 3000 TIMES DEPENDING ON WS-TABLE-COUNT.
009900*
010000 LINKAGE SECTION.
010100 01  LK-SESSION-TOKEN             PIC X(40).
010200 01  LK-CARD-TOKEN                PIC X(64).
010300 01  LK-SESSION-FOUND             PIC X(01).
010400     88 LK-SESSION-WAS-FOUND      VALUE "Y".
010500 01  LK-SESSION-EXTENDED          PIC X(01).
010600     88 LK-SESSION-WAS-EXTENDED   VALUE "Y".
010700 01  LK-SESSION-OUT.
010800     05 LK-SESS-ATM-CODE          PIC X(16).
010900     05 FILLER                    PIC X(04).
011000*
011100*    VISTA PLANA DEL AREA DE SALIDA, USADA SOLO PARA EL MOVE RAPIDO
011200*    A BLANCOS AL PRINCIPIO DEL PARRAFO PRINCIPAL.
011300 01  LK-SESSION-OUT-FLAT REDEFINES LK-SESSION-OUT.
011400     05 FILLER                    PIC X(20).
011500*
011600 01  LK-RESPONSE-CODE             PIC X(10).
011700*
011800 PROCEDURE DIVISION USING LK-SESSION-TOKEN LK-CARD-TOKEN
011900                          LK-SESSION-FOUND LK-SESSION-EXTENDED
012000                          LK-SESSION-OUT LK-RESPONSE-CODE.
012100*
012200*    PARRAFO PRINCIPAL. CARGA EL MAESTRO DE SESIONES, LO BUSCA Y
012300*    APLICA LAS REGLAS DE "SESSION VALIDATION" DE LA ESPECIFICACION.
012400 P000-CHECK-SESSION.
012500     MOVE "N" TO LK-SESSION-FOUND.
012600     MOVE "N" TO LK-SESSION-EXTENDED.
012700     MOVE SPACES TO LK-SESSION-OUT.
012800     MOVE SPACES TO LK-RESPONSE-CODE.
012900     PERFORM P100-CARGAR-SESIONES THRU P100-EXIT.
013000     PERFORM P200-ORDENAR-TABLA THRU P200-EXIT.
013100     PERFORM P300-LOCALIZAR THRU P300-EXIT.
013200     IF LK-RESPONSE-CODE NOT = SPACES
013300         GO TO P000-FIN.
013400     PERFORM P700-CHECK-SESSION THRU P700-EXIT.
013500     IF LK-SESSION-WAS-EXTENDED
013600         PERFORM P400-REESCRIBIR-SESIONES THRU P400-EXIT.
013700 P000-FIN.
013800     GOBACK.
013900*
014000*    LECTURA COMPLETA DEL MAESTRO DE SESIONES A TABLA.
014100 P100-CARGAR-SESIONES.
014200     MOVE 0 TO WS-TABLE-COUNT.
014300     MOVE "N" TO WS-EOF-SW.
014400     OPEN INPUT SESSION-FILE.
014500     IF WS-SESS-FS NOT = "00"
014600         MOVE "SESSION_INVALID" TO LK-RESPONSE-CODE
014700         GO TO P100-EXIT.
014800 P100-READ.
014900     READ SESSION-FILE AT END
015000         MOVE "Y" TO WS-EOF-SW
015100         GO TO P100-CLOSE.
015200     ADD 1 TO WS-TABLE-COUNT.
015300     MOVE SFR-TOKEN           TO WS-SE-TOKEN (WS-TABLE-COUNT).
015400     MOVE SFR-CARD-TOKEN      TO WS-SE-CARD-TOKEN (WS-TABLE-COUNT).
015500     MOVE SFR-ATM-CODE        TO WS-SE-ATM-CODE (WS-TABLE-COUNT).
015600     MOVE SFR-STATUS          TO WS-SE-STATUS (WS-TABLE-COUNT).
015700     MOVE SFR-TIMEOUT-SECONDS TO WS-SE-TIMEOUT (WS-TABLE-COUNT).
015800     MOVE SFR-ELAPSED-SECONDS TO WS-SE-ELAPSED (WS-TABLE-COUNT).
015900     GO TO P100-READ.
016000 P100-CLOSE.
016100     CLOSE SESSION-FILE.
016200 P100-EXIT.
016300     EXIT.
016400*
016500*    ORDENACION MANUAL DE LA TABLA POR TOKEN DE SESION ASCENDENTE,
016600*    AL MODO DE LAS RUTINAS YA USADAS EN ESTE CAJERO (SIN SORT).
016700 P200-ORDENAR-TABLA.
016800     IF WS-TABLE-COUNT < 2
016900         GO TO P200-EXIT.
017000     MOVE "Y" TO WS-SWAPPED-SW.
017100 P200-PASADA.
017200     IF NOT WS-SWAPPED
017300         GO TO P200-EXIT.
017400     MOVE "N" TO WS-SWAPPED-SW.
017500     PERFORM P210-COMPARAR THRU P210-EXIT
017600         VARYING WS-SUB FROM 1 BY 1
017700         UNTIL WS-SUB > WS-TABLE-COUNT - 1.
017800     GO TO P200-PASADA.
017900 P200-EXIT.
018000     EXIT.
018100*
018200 P210-COMPARAR.
018300     IF WS-SE-TOKEN (WS-SUB) NOT > WS-SE-TOKEN (WS-SUB + 1)
018400         GO TO P210-EXIT.
018500     MOVE WS-SE-FLAT (WS-SUB)     TO WS-TEMP-ENTRY-SAVE.
018600     MOVE WS-SE-FLAT (WS-SUB + 1) TO WS-SE-FLAT (WS-SUB).
018700     MOVE WS-TEMP-ENTRY-SAVE      TO WS-SE-FLAT (WS-SUB + 1).
018800     MOVE "Y" TO WS-SWAPPED-SW.
018900 P210-EXIT.
019000     EXIT.
019100*
019200*    BUSQUEDA DE LA SESION POR TOKEN. SI NO APARECE, NO HAY SESION
019300*    QUE VALIDAR NI QUE PRORROGAR.
019400 P300-LOCALIZAR.
019500     MOVE 0 TO WS-FOUND-SUB.
019600     IF WS-TABLE-COUNT = 0
019700         MOVE "SESSION_INVALID" TO LK-RESPONSE-CODE
019800         GO TO P300-EXIT.
019900     SEARCH ALL WS-SE-IDX
020000         AT END
020100             MOVE "SESSION_INVALID" TO LK-RESPONSE-CODE
020200             GO TO P300-EXIT
020300         WHEN WS-SE-TOKEN (WS-SE-IDX) = LK-SESSION-TOKEN
020400             SET WS-FOUND-SUB TO WS-SE-IDX
020500             MOVE "Y" TO LK-SESSION-FOUND.
020600 P300-EXIT.
020700     EXIT.
020800*
020900*    REGLAS DE "SESSION VALIDATION". LA PRORROGA (RESET DEL
021000*    CONTADOR DE INACTIVIDAD) SOLO SE MARCA AQUI; EL VOLCADO AL
021100*    FICHERO LO HACE P400-REESCRIBIR-SESIONES DESDE EL PRINCIPAL.
021200 P700-CHECK-SESSION.
021300     IF WS-SE-TIMEOUT (WS-FOUND-SUB) = 0
021400         MOVE WS-TIMEOUT-DEFECTO TO WS-SE-TIMEOUT (WS-FOUND-SUB).
021500     IF WS-SE-STATUS (WS-FOUND-SUB) NOT = "ACTIVE"
021600         MOVE "SESSION_INVALID" TO LK-RESPONSE-CODE
021700         GO TO P700-EXIT.
021800     IF WS-SE-ELAPSED (WS-FOUND-SUB) >= WS-SE-TIMEOUT (WS-FOUND-SUB)
021900         MOVE "SESSION_INVALID" TO LK-RESPONSE-CODE
022000         GO TO P700-EXIT.
022100     IF WS-SE-CARD-TOKEN (WS-FOUND-SUB) NOT = LK-CARD-TOKEN
022200         MOVE "SESSION_MISMATCH" TO LK-RESPONSE-CODE
022300         GO TO P700-EXIT.
022400     MOVE 0 TO WS-SE-ELAPSED (WS-FOUND-SUB).
022500     MOVE WS-SE-ATM-CODE (WS-FOUND-SUB) TO LK-SESS-ATM-CODE.
022600     MOVE "Y" TO LK-SESSION-EXTENDED.
022700     MOVE SPACES TO LK-RESPONSE-CODE.
022800 P700-EXIT.
022900     EXIT.
023000*
023100*    REESCRITURA COMPLETA DEL MAESTRO, PORQUE EL FICHERO NO ES
023200*    INDEXADO (NO HAY REWRITE POR CLAVE) Y LA PRORROGA DE LA SESION
023300*    ES EL UNICO CAMBIO QUE ESTE PROGRAMA PERSISTE.
023400 P400-REESCRIBIR-SESIONES.
023500     OPEN OUTPUT SESSION-FILE.
023600     PERFORM P410-ESCRIBIR THRU P410-EXIT
023700         VARYING WS-SUB FROM 1 BY 1
023800         UNTIL WS-SUB > WS-TABLE-COUNT.
023900     CLOSE SESSION-FILE.
024000 P400-EXIT.
024100     EXIT.
024200*
024300 P410-ESCRIBIR.
024400     INITIALIZE SESSION-FILE-REC.
024500     MOVE WS-SE-TOKEN (WS-SUB)      TO SFR-TOKEN.
024600     MOVE WS-SE-CARD-TOKEN (WS-SUB) TO SFR-CARD-TOKEN.
024700     MOVE WS-SE-ATM-CODE (WS-SUB)   TO SFR-ATM-CODE.
024800     MOVE WS-SE-STATUS (WS-SUB)     TO SFR-STATUS.
024900     MOVE WS-SE-TIMEOUT (WS-SUB)    TO SFR-TIMEOUT-SECONDS.
025000     MOVE WS-SE-ELAPSED (WS-SUB)    TO SFR-ELAPSED-SECONDS.
025100     WRITE SESSION-FILE-REC.
025200 P410-EXIT.
025300     EXIT.
