000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK8.
000300 AUTHOR. M. SANZ.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 05/22/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    22/05/1990 M.SANZ   VERSION INICIAL. CAMBIO DE CLAVE      CR-1990-040
001200*                         PERSONAL CON 3 INTENTOS POR TARJETA.
001300*    08/01/1992 M.SANZ   BLOQUEO AUTOMATICO DE TARJETA AL      CR-1992-011
001400*                         AGOTAR LOS INTENTOS (ANTES SOLO SE
001500*                         DENEGABA LA OPERACION).
001600*    30/08/1995 P.IBANEZ SE SEPARA EL FICHERO DE INTENTOS DEL  CR-1995-026
001700*                         FICHERO DE TARJETAS.
001800*    17/12/1998 R.CALVO  AJUSTE EFECTO 2000. SIN CAMBIOS DE   INC-1998-Y2K
001900*                         FORMATO, SOLO REVISION DE FECHAS.
002000*    22/01/1999 R.CALVO  VERIFICACION POST-MILENIO OK.        INC-1999-006
002100*    11/07/2006 M.SANZ   EL MAXIMO DE INTENTOS PASA A SER      CR-2006-018
002200*                         UN PARAMETRO, NO UNA CONSTANTE
002300*                         EMBEBIDA EN EL PROGRAMA.
002400*    09/03/2026 L.FUERTES REESCRITURA COMO SUBRUTINA DE PIN    CR-2026-112
002500*                         AUTHENTICATION Y RATE LIMITING DEL
002600*                         MOTOR DE AUTORIZACION. EL CONTADOR DE
002700*                         INTENTOS PASA A SER UN CAMPO DE
002800*                         EJECUCION, MANTENIDO POR BANK1, EN VEZ
002900*                         DE UN FICHERO DE INTENTOS EN DISCO.
003000*    09/03/2026 L.FUERTES ANADE LA VALIDACION DE FORMATO DEL   CR-2026-112
003100*                         PIN (4 DIGITOS NUMERICOS) ANTES DE
003200*                         COMPARAR CONTRA EL PIN DE LA TARJETA.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS PIN-NUMERICO IS "0" THRU "9"
003800     UPSI-0 ON STATUS IS BANK8-TRACE-ON
003900     UPSI-0 OFF STATUS IS BANK8-TRACE-OFF.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CARD-FILE ASSIGN TO CARDFILE
004400     ORGANIZATION IS LINE SEQUENTIAL
004500     FILE STATUS IS WS-CARD-FS.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000*    MAESTRO DE TARJETAS. SE CARGA COMPLETO Y SE REESCRIBE COMPLETO
005100*    PORQUE EL FICHERO ES SECUENCIAL LINEAL (NO HAY REWRITE POR CLAVE).
005200 FD CARD-FILE.
005300 01 CARD-FILE-REC.
005400     05 CFR-CARD-TOKEN          PIC X(64).
005500     05 CFR-MASKED-PAN          PIC X(25).
005600     05 CFR-IIN                 PIC X(8).
005700     05 CFR-LAST4               PIC X(4).
005800     05 CFR-BRAND               PIC X(20).
005900     05 CFR-EXPIRY-MONTH        PIC 9(2).
006000     05 CFR-EXPIRY-YEAR         PIC 9(4).
006100     05 CFR-PIN                 PIC 9(4).
006200     05 CFR-STATUS              PIC X(10).
006300     05 CFR-DAILY-WD-LIMIT      PIC S9(9)V9(2) COMP-3.
006400     05 CFR-ACCOUNT-BALANCE     PIC S9(9)V9(2) COMP-3.
006500     05 CFR-ACCOUNT-TYPE        PIC X(10).
006600     05 FILLER                  PIC X(09).
006700*
006800 WORKING-STORAGE SECTION.
006900 77  WS-CARD-FS                 PIC X(02).
007000 77  WS-CARD-FS-NUM REDEFINES WS-CARD-FS PIC 9(02).
007100 77  WS-EOF-SW                  PIC X(01) VALUE "N".
007200     88 WS-EOF                  VALUE "Y".
007300 77  WS-TABLE-COUNT              PIC 9(4) COMP.
007400 77  WS-SUB                       PIC 9(4) COMP.
007500 77  WS-FOUND-SUB                 PIC 9(4) COMP.
007600 77  WS-SWAPPED-SW               PIC X(01).
007700     88 WS-SWAPPED               VALUE "Y".
007800 77  WS-TEMP-ENTRY-SAVE          PIC X(172).
007900*
008000*    MAX-INTENTOS PASO A SER PARAMETRO EN 2006 (VER CR-2006-018);
008100*    SE MANTIENE COMO 77 COMP PARA SEGUIR PERMITIENDO SU AJUSTE
008200*    SIN RECOMPILAR CADA LLAMADOR.
008300 77  WS-MAX-INTENTOS             PIC 9(2) COMP VALUE 3.
008400*
008500 01  WS-CARD-TABLE.
008600     05 WS-CARD-ENTRY OCCURS 1 TO 3000 TIMES
008700             DEPENDING ON WS-TABLE-COUNT
008800             ASCENDING KEY IS WS-CE-TOKEN
008900             INDEXED BY WS-CE-IDX.
009000         10 WS-CE-TOKEN          PIC X(64).
009100         10 WS-CE-MASKED-PAN     PIC X(25).
009200         10 WS-CE-IIN            PIC X(8).
009300         10 WS-CE-LAST4          PIC X(4).
009400         10 WS-CE-BRAND          PIC X(20).
009500         10 WS-CE-EXPIRY-MONTH   PIC 9(2).
009600         10 WS-CE-EXPIRY-YEAR    PIC 9(4).
009700         10 WS-CE-PIN            PIC 9(4).
009800         10 WS-CE-STATUS         PIC X(10).
009900         10 WS-CE-DAILY-WD-LIMIT PIC S9(9)V9(2) COMP-3.
010000         10 WS-CE-BALANCE        PIC S9(9)V9(2) COMP-3.
010100         10 WS-CE-ACCOUNT-TYPE   PIC X(10).
010200         10 FILLER               PIC X(09).
010300*
010400*    REDEFINICION PLANA DE LA TABLA, PARA EL SWAP DE LA ORDENACION
010500*    Y PARA VOLCAR LA TABLA COMPLETA OTRA VEZ AL FICHERO AL CERRAR.
010600 01  WS-CARD-ENTRY-FLAT REDEFINES WS-CARD-TABLE.
010700     05 WS-CE-FLAT              PIC X(172)
010800         OCCURS 1 TO 3000 TIMES DEPENDING ON WS-TABLE-COUNT.
010900*
011000*    PIN INTRODUCIDO, VISTO TAMBIEN COMO 4 CARACTERES SUELTOS PARA
011100*    VALIDAR QUE CADA UNO DE ELLOS ES NUMERICO (FORMATO DEL PIN).
011200 01  WS-PIN-ENTRADA              PIC 9(4).
011300 01  WS-PIN-ENTRADA-X REDEFINES WS-PIN-ENTRADA.
011400     05 WS-PIN-DIGIT             PIC X(01) OCCURS 4 TIMES.
011500*
011600 LINKAGE SECTION.
011700 01  LK-CARD-TOKEN                PIC X(64).
011800 01  LK-PIN-SUPPLIED              PIC X(04).
011900 01  LK-MAX-FAILED-ATTEMPTS        PIC 9(02).
012000 01  LK-FAILED-ATTEMPTS            PIC 9(02).
012100 01  LK-REMAINING-ATTEMPTS         PIC 9(02).
012200 01  LK-CARD-BLOCKED               PIC X(01).
012300     88 LK-CARD-WAS-BLOCKED        VALUE "Y".
012400 01  LK-PIN-AUTHENTICATED          PIC X(01).
012500     88 LK-PIN-WAS-AUTHENTICATED   VALUE "Y".
012600 01  LK-RESPONSE-CODE              PIC X(10).
012700*
012800 PROCEDURE DIVISION USING LK-CARD-TOKEN LK-PIN-SUPPLIED
012900                          LK-MAX-FAILED-ATTEMPTS LK-FAILED-ATTEMPTS
013000                          LK-REMAINING-ATTEMPTS LK-CARD-BLOCKED
013100                          LK-PIN-AUTHENTICATED LK-RESPONSE-CODE.
013200*
013300*    PARRAFO PRINCIPAL: CARGA EL MAESTRO, APLICA RATE LIMITING,
013400*    Y SI PROCEDE, APLICA PIN AUTHENTICATION.
013500 P000-PIN-Y-INTENTOS.
013600     MOVE "N" TO LK-CARD-BLOCKED.
013700     MOVE "N" TO LK-PIN-AUTHENTICATED.
013800     MOVE SPACES TO LK-RESPONSE-CODE.
013900     IF LK-MAX-FAILED-ATTEMPTS = 0
014000         MOVE WS-MAX-INTENTOS TO LK-MAX-FAILED-ATTEMPTS.
014100     PERFORM P100-CARGAR-TARJETAS THRU P100-EXIT.
014200     PERFORM P200-ORDENAR-TABLA THRU P200-EXIT.
014300     PERFORM P300-LOCALIZAR THRU P300-EXIT.
014400     IF LK-RESPONSE-CODE NOT = SPACES
014500         GO TO P000-FIN.
014600     PERFORM P610-RATE-LIMIT THRU P610-EXIT.
014700     IF LK-RESPONSE-CODE NOT = SPACES
014800         GO TO P000-GRABAR.
014900     PERFORM P600-CHECK-PIN THRU P600-EXIT.
015000 P000-GRABAR.
015100     PERFORM P400-REESCRIBIR-TARJETAS THRU P400-EXIT.
015200 P000-FIN.
015300     GOBACK.
015400*
015500*    LECTURA COMPLETA DEL MAESTRO DE TARJETAS A TABLA.
015600 P100-CARGAR-TARJETAS.
015700     MOVE 0 TO WS-TABLE-COUNT.
015800     MOVE "N" TO WS-EOF-SW.
015900     OPEN INPUT CARD-FILE.
016000     IF WS-CARD-FS NOT = "00"
016100         MOVE "PIN_INVALID_FORMAT" TO LK-RESPONSE-CODE
016200         GO TO P100-EXIT.
016300 P100-READ.
016400     READ CARD-FILE AT END
016500         MOVE "Y" TO WS-EOF-SW
016600         GO TO P100-CLOSE.
016700     ADD 1 TO WS-TABLE-COUNT.
016800     MOVE CFR-CARD-TOKEN      TO WS-CE-TOKEN (WS-TABLE-COUNT).
016900     MOVE CFR-MASKED-PAN      TO WS-CE-MASKED-PAN (WS-TABLE-COUNT).
017000     MOVE CFR-IIN             TO WS-CE-IIN (WS-TABLE-COUNT).
017100     MOVE CFR-LAST4           TO WS-CE-LAST4 (WS-TABLE-COUNT).
017200     MOVE CFR-BRAND           TO WS-CE-BRAND (WS-TABLE-COUNT).
017300     MOVE CFR-EXPIRY-MONTH    TO WS-CE-EXPIRY-MONTH (WS-TABLE-COUNT).
017400     MOVE CFR-EXPIRY-YEAR     TO WS-CE-EXPIRY-YEAR (WS-TABLE-COUNT).
017500     MOVE CFR-PIN             TO WS-CE-PIN (WS-TABLE-COUNT).
017600     MOVE CFR-STATUS          TO WS-CE-STATUS (WS-TABLE-COUNT).
017700     MOVE CFR-DAILY-WD-LIMIT  TO WS-CE-DAILY-WD-LIMIT (WS-TABLE-COUNT).
017800     MOVE CFR-ACCOUNT-BALANCE TO WS-CE-BALANCE (WS-TABLE-COUNT).
017900     MOVE CFR-ACCOUNT-TYPE    TO WS-CE-ACCOUNT-TYPE (WS-TABLE-COUNT).
018000     GO TO P100-READ.
018100 P100-CLOSE.
018200     CLOSE CARD-FILE.
018300 P100-EXIT.
018400     EXIT.
018500*
018600*    ORDENACION MANUAL POR CARD-TOKEN, AL MODO DE LAS RUTINAS DE
018700*    REORDENACION YA USADAS EN ESTE CAJERO (SIN EL VERBO SORT).
018800 P200-ORDENAR-TABLA.
018900     IF WS-TABLE-COUNT < 2
019000         GO TO P200-EXIT.
019100     MOVE "Y" TO WS-SWAPPED-SW.
019200 P200-PASADA.
019300     IF NOT WS-SWAPPED
019400         GO TO P200-EXIT.
019500     MOVE "N" TO WS-SWAPPED-SW.
019600     PERFORM P210-COMPARAR THRU P210-EXIT
019700         VARYING WS-SUB FROM 1 BY 1
019800         UNTIL WS-SUB > WS-TABLE-COUNT - 1.
019900     GO TO P200-PASADA.
020000 P200-EXIT.
020100     EXIT.
020200*
020300 P210-COMPARAR.
020400     IF WS-CE-TOKEN (WS-SUB) NOT > WS-CE-TOKEN (WS-SUB + 1)
020500         GO TO P210-EXIT.
020600     MOVE WS-CE-FLAT (WS-SUB)     TO WS-TEMP-ENTRY-SAVE.
020700     MOVE WS-CE-FLAT (WS-SUB + 1) TO WS-CE-FLAT (WS-SUB).
020800     MOVE WS-TEMP-ENTRY-SAVE      TO WS-CE-FLAT (WS-SUB + 1).
020900     MOVE "Y" TO WS-SWAPPED-SW.
021000 P210-EXIT.
021100     EXIT.
021200*
021300*    BUSQUEDA DE LA TARJETA POR CARD-TOKEN. SI NO APARECE, NO HAY
021400*    NADA QUE RATE-LIMIT NI PIN QUE COMPROBAR.
021500 P300-LOCALIZAR.
021600     MOVE 0 TO WS-FOUND-SUB.
021700     IF WS-TABLE-COUNT = 0
021800         MOVE "PIN_INVALID_FORMAT" TO LK-RESPONSE-CODE
021900         GO TO P300-EXIT.
022000     SEARCH ALL WS-CE-IDX
022100         AT END
022200             MOVE "PIN_INVALID_FORMAT" TO LK-RESPONSE-CODE
022300             GO TO P300-EXIT
022400         WHEN WS-CE-TOKEN (WS-CE-IDX) = LK-CARD-TOKEN
022500             SET WS-FOUND-SUB TO WS-CE-IDX.
022600 P300-EXIT.
022700     EXIT.
022800*
022900*    REGLAS DE "RATE LIMITING / FAILED-ATTEMPT TRACKING".
023000 P610-RATE-LIMIT.
023100     IF LK-FAILED-ATTEMPTS >= LK-MAX-FAILED-ATTEMPTS
023200         MOVE "RATE_LIMIT_EXCEEDED" TO LK-RESPONSE-CODE
023300         MOVE "BLOCKED" TO WS-CE-STATUS (WS-FOUND-SUB)
023400         MOVE "Y" TO LK-CARD-BLOCKED
023500         GO TO P610-EXIT.
023600     COMPUTE LK-REMAINING-ATTEMPTS =
023700         LK-MAX-FAILED-ATTEMPTS - LK-FAILED-ATTEMPTS.
023800 P610-EXIT.
023900     EXIT.
024000*
024100*    REGLAS DE "PIN AUTHENTICATION".
024200 P600-CHECK-PIN.
024300     MOVE LK-PIN-SUPPLIED TO WS-PIN-ENTRADA-X.
024400     IF WS-PIN-DIGIT (1) NOT NUMERIC
024500       OR WS-PIN-DIGIT (2) NOT NUMERIC
024600       OR WS-PIN-DIGIT (3) NOT NUMERIC
024700       OR WS-PIN-DIGIT (4) NOT NUMERIC
024800         MOVE "PIN_INVALID_FORMAT" TO LK-RESPONSE-CODE
024900         GO TO P600-EXIT.
025000     IF WS-PIN-ENTRADA NOT = WS-CE-PIN (WS-FOUND-SUB)
025100         ADD 1 TO LK-FAILED-ATTEMPTS
025200         MOVE "PIN_INCORRECT" TO LK-RESPONSE-CODE
025300         IF LK-FAILED-ATTEMPTS >= LK-MAX-FAILED-ATTEMPTS
025400             MOVE "BLOCKED" TO WS-CE-STATUS (WS-FOUND-SUB)
025500             MOVE "Y" TO LK-CARD-BLOCKED
025600         END-IF
025700         GO TO P600-EXIT.
025800     MOVE 0 TO LK-FAILED-ATTEMPTS.
025900     MOVE "Y" TO LK-PIN-AUTHENTICATED.
026000     MOVE SPACES TO LK-RESPONSE-CODE.
026100 P600-EXIT.
026200     EXIT.
026300*
026400*    REESCRITURA COMPLETA DEL MAESTRO, PORQUE EL UNICO CAMBIO QUE
026500*    ESTE PROGRAMA PERSISTE ES EL BLOQUEO DE LA TARJETA (CR-1992-011),
026600*    Y EL FICHERO NO ES INDEXADO (NO HAY REWRITE POR CLAVE).
026700 P400-REESCRIBIR-TARJETAS.
026800     IF NOT LK-CARD-WAS-BLOCKED
026900         GO TO P400-EXIT.
027000     OPEN OUTPUT CARD-FILE.
027100     PERFORM P410-ESCRIBIR THRU P410-EXIT
027200         VARYING WS-SUB FROM 1 BY 1
027300         UNTIL WS-SUB > WS-TABLE-COUNT.
027400     CLOSE CARD-FILE.
027500 P400-EXIT.
027600     EXIT.
027700*
027800 P410-ESCRIBIR.
027900     INITIALIZE CARD-FILE-REC.
028000     MOVE WS-CE-TOKEN (WS-SUB)          TO CFR-CARD-TOKEN.
028100     MOVE WS-CE-MASKED-PAN (WS-SUB)     TO CFR-MASKED-PAN.
028200     MOVE WS-CE-IIN (WS-SUB)            TO CFR-IIN.
028300     MOVE WS-CE-LAST4 (WS-SUB)          TO CFR-LAST4.
028400     MOVE WS-CE-BRAND (WS-SUB)          TO CFR-BRAND.
028500     MOVE WS-CE-EXPIRY-MONTH (WS-SUB)   TO CFR-EXPIRY-MONTH.
028600     MOVE WS-CE-EXPIRY-YEAR (WS-SUB)    TO CFR-EXPIRY-YEAR.
028700     MOVE WS-CE-PIN (WS-SUB)            TO CFR-PIN.
028800     MOVE WS-CE-STATUS (WS-SUB)         TO CFR-STATUS.
028900     MOVE WS-CE-DAILY-WD-LIMIT (WS-SUB) TO CFR-DAILY-WD-LIMIT.
029000     MOVE WS-CE-BALANCE (WS-SUB)        TO CFR-ACCOUNT-BALANCE.
029100     MOVE WS-CE-ACCOUNT-TYPE (WS-SUB)   TO CFR-ACCOUNT-TYPE.
029200     WRITE CARD-FILE-REC.
029300 P410-EXIT.
029400     EXIT.
