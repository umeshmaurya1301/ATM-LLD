000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK9.
000300 AUTHOR. L. FUERTES.
000400 INSTALLATION. BANCO UNIZAR - CENTRO DE CALCULO.
000500 DATE-WRITTEN. 17/05/1995.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*    HISTORIAL DE MODIFICACIONES
001000*    ---------------------------
001100*    17/05/1995 L.FUERTES VERSION INICIAL. CONSULTA DE MOV.  CR-1995-014
001200*                          Y TRANSFERENCIAS PROGRAMADAS DEL CAJERO.
001300*    22/02/1997 L.FUERTES ORDENACION DE LA TABLA DE MOV. EN  CR-1997-009
001400*                          PANTALLA POR FECHA DESCENDENTE.
001500*   19/09/1998 P.IBANEZ SEPARA EL FILTRADO MENSUAL DEL PUNTUAL CR-1998-022
001600*                          PARA TRANSFERENCIAS PROGRAMADAS.
001700* 14/12/1998 R.CALVO AJUSTE EFECTO 2000 EN CAMPOS DE FECHA DE INC-1998-Y2K
001800*                          CONSULTA. SIN CAMBIO DE FORMATO.
001900*    06/01/1999 R.CALVO   VERIFICACION POST-MILENIO OK.       INC-1999-005
002000*  28/04/2010 M.SANZ LIMITE MAXIMO DE TRANSFERENCIA PROGRAMADA CR-2010-016
002100*                          PASA A SER PARAMETRO DE EXPLOTACION.
002200*    09/03/2026 L.FUERTES REESCRITURA COMO SUBRUTINA DE CASH   CR-2026-112
002300*                          AVAILABILITY / DENOMINATION DISPENSE
002400*                          ENGINE DEL MOTOR DE AUTORIZACION. SUSTITUYE
002500*                          LA CONSULTA DE MOVIMIENTOS POR EL CALCULO
002600*                          DEL DESGLOSE DE BILLETES A ENTREGAR.
002700*  09/03/2026 L.FUERTES LA ORDENACION DESCENDENTE, ANTES USADA CR-2026-112
002800*                          PARA MOSTRAR MOVIMIENTOS POR FECHA, PASA
002900*                          A ORDENAR EL CARTUCHO DE BILLETES POR
003000*                          DENOMINACION DESCENDENTE PARA EL REPARTO.
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CLASS IMPORTE-NUMERICO IS "0" THRU "9"
003600     UPSI-0 ON STATUS IS BANK9-TRACE-ON
003700     UPSI-0 OFF STATUS IS BANK9-TRACE-OFF.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CASH-INVENTORY-FILE ASSIGN TO CASHFILE
004200     ORGANIZATION IS LINE SEQUENTIAL
004300     FILE STATUS IS WS-CASH-FS.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800*    CARTUCHO DE BILLETES DEL CAJERO (CASH-INVENTORY-RECORD), UNA
004900*    LINEA POR DENOMINACION Y CAJERO. SE CARGA COMPLETO Y SE FILTRA
005000*    EN MEMORIA POR EL CAJERO DE LA TRANSACCION EN CURSO.
005100 FD CASH-INVENTORY-FILE.
005200 01 CASH-INV-FILE-REC.
005300     05 CIR-ATM-CODE            PIC X(16).
005400     05 CIR-DENOMINATION        PIC 9(05).
005500     05 CIR-NOTE-COUNT          PIC 9(07).
005600     05 CIR-ENABLED             PIC X(01).
005700     05 FILLER                  PIC X(07).
005800*
005900 WORKING-STORAGE SECTION.
006000 77  WS-CASH-FS                 PIC X(02).
006100*
006200*    VISTA NUMERICA DEL FILE STATUS, PARA COMPROBAR CODIGOS DE E/S
006300*    POR RANGO EN VEZ DE POR LITERAL ALFABETICO.
006400 77  WS-CASH-FS-NUM REDEFINES WS-CASH-FS PIC 9(02).
006500 77  WS-EOF-SW                  PIC X(01) VALUE "N".
006600     88 WS-EOF                  VALUE "Y".
006700 77  WS-TABLE-COUNT              PIC 9(4) COMP.
006800 77  WS-SUB                       PIC 9(4) COMP.
006900 77  WS-SWAPPED-SW               PIC X(01).
007000     88 WS-SWAPPED               VALUE "Y".
007100 77  WS-TEMP-ENTRY-SAVE          PIC X(36).
007200*
007300*    LIMITES DE RETIRADA DE EFECTIVO, PARAMETRIZABLES DESDE QUE EL
007400*    IMPORTE MAXIMO DEJO DE SER UNA CONSTANTE FIJA (CR-2010-016).
007500 77  WS-MIN-IMPORTE              PIC S9(7)V9(2) COMP-3 VALUE 100.00.
007600 77  WS-MAX-IMPORTE         PIC S9(7)V9(2) COMP-3 VALUE 20000.00.
007700 77  WS-MULTIPLO-IMPORTE    PIC S9(7)V9(2) COMP-3 VALUE 100.00.
007800 77  WS-CANTIDAD-MULTIPLO        PIC S9(7)V9(2) COMP-3.
007900 77  WS-RESTO-MULTIPLO            PIC S9(7)V9(2) COMP-3.
008000*
008100*    IMPORTE PENDIENTE DE CUBRIR DURANTE EL REPARTO VORAZ DE
008200*    BILLETES, Y VARIABLES DE TRABAJO DE CADA DENOMINACION.
008300 77  WS-IMPORTE-PENDIENTE         PIC S9(9)V9(2) COMP-3.
008400 77  WS-BILLETES-NECESARIOS       PIC 9(07) COMP.
008500 77  WS-RESTO-DIVISION            PIC S9(9)V9(2) COMP-3.
008600 77  WS-IMPORTE-USADO             PIC S9(9)V9(2) COMP-3.
008700*
008800 01  WS-INVENTORY-TABLE.
008900     05 WS-IE-ENTRY OCCURS 1 TO 50 TIMES
009000             DEPENDING ON WS-TABLE-COUNT.
009100         10 WS-IE-ATM-CODE       PIC X(16).
009200         10 WS-IE-DENOMINATION   PIC 9(05).
009300         10 WS-IE-NOTE-COUNT     PIC 9(07).
009400         10 WS-IE-ENABLED        PIC X(01).
009500         10 FILLER               PIC X(07).
009600*
009700*    REDEFINICION PLANA DE LA TABLA, PARA EL SWAP DE LA ORDENACION
009800*    DESCENDENTE POR DENOMINACION (SIN EL VERBO SORT).
009900 01  WS-INVENTORY-ENTRY-FLAT REDEFINES WS-INVENTORY-TABLE.
010000     05 WS-IE-FLAT              PIC X(36)
010100         OCCURS 1 TO 50 TIMES DEPENDING ON WS-TABLE-COUNT.
010200*
010300 LINKAGE SECTION.
010400 01  LK-ATM-CODE                  PIC X(16).
010500 01  LK-AMOUNT                    PIC S9(9)V9(2) COMP-3.
010600 01  LK-RESPONSE-CODE             PIC X(10).
010700 01  LK-DISP-COUNT                PIC 9(02).
010800 01  LK-DISP-TABLE.
010900     05 LK-DISP-LINE OCCURS 20 TIMES.
011000         10 LK-DISP-DENOMINATION  PIC 9(05).
011100         10 LK-DISP-NOTE-COUNT    PIC 9(07).
011200         10 FILLER                PIC X(04).
011300*
011400*    VISTA PLANA DE LA TABLA DE SALIDA, USADA SOLO PARA EL MOVE
011500*    RAPIDO A CEROS AL PRINCIPIO DEL PARRAFO PRINCIPAL.
011600 01  LK-DISP-TABLE-FLAT REDEFINES LK-DISP-TABLE.
011700     05 LK-DISP-FLAT              PIC X(320).
011800*
011900 PROCEDURE DIVISION USING LK-ATM-CODE LK-AMOUNT LK-RESPONSE-CODE
012000                          LK-DISP-COUNT LK-DISP-TABLE.
012100*
012200*    PARRAFO PRINCIPAL. CARGA EL CARTUCHO DE BILLETES DEL CAJERO,
012300*    APLICA LAS REGLAS DE "CASH AVAILABILITY" Y CALCULA EL REPARTO.
012400 P000-CASH-ENGINE.
012500     MOVE SPACES TO LK-RESPONSE-CODE.
012600     MOVE 0 TO LK-DISP-COUNT.
012700     MOVE ZEROES TO LK-DISP-FLAT.
012800     PERFORM P810-AMOUNT-RULES THRU P810-EXIT.
012900     IF LK-RESPONSE-CODE NOT = SPACES
013000         GO TO P000-FIN.
013100     PERFORM P100-CARGAR-INVENTARIO THRU P100-EXIT.
013200     PERFORM P200-ORDENAR-TABLA THRU P200-EXIT.
013300     PERFORM P820-INVENTORY-SUM THRU P820-EXIT.
013400     IF LK-RESPONSE-CODE NOT = SPACES
013500         GO TO P000-FIN.
013600     PERFORM P830-GREEDY-DISPENSE THRU P830-EXIT.
013700 P000-FIN.
013800     GOBACK.
013900*
014000*    LECTURA COMPLETA DEL CARTUCHO, CONSERVANDO SOLO LAS LINEAS DEL
014100*    CAJERO DE LA TRANSACCION Y HABILITADAS PARA REPARTO.
014200 P100-CARGAR-INVENTARIO.
014300     MOVE 0 TO WS-TABLE-COUNT.
014400     MOVE "N" TO WS-EOF-SW.
014500     OPEN INPUT CASH-INVENTORY-FILE.
014600     IF WS-CASH-FS NOT = "00"
014700         MOVE "INSUFFICIENT_CASH_IN_ATM" TO LK-RESPONSE-CODE
014800         GO TO P100-EXIT.
014900 P100-READ.
015000     READ CASH-INVENTORY-FILE AT END
015100         MOVE "Y" TO WS-EOF-SW
015200         GO TO P100-CLOSE.
015300     IF CIR-ATM-CODE NOT = LK-ATM-CODE
015400         OR CIR-ENABLED NOT = "Y"
015500         GO TO P100-READ.
015600     ADD 1 TO WS-TABLE-COUNT.
015700     MOVE CIR-ATM-CODE      TO WS-IE-ATM-CODE (WS-TABLE-COUNT).
015800     MOVE CIR-DENOMINATION  TO WS-IE-DENOMINATION (WS-TABLE-COUNT).
015900     MOVE CIR-NOTE-COUNT    TO WS-IE-NOTE-COUNT (WS-TABLE-COUNT).
016000     MOVE CIR-ENABLED       TO WS-IE-ENABLED (WS-TABLE-COUNT).
016100     GO TO P100-READ.
016200 P100-CLOSE.
016300     CLOSE CASH-INVENTORY-FILE.
016400 P100-EXIT.
016500     EXIT.
016600*
016700*    ORDENACION MANUAL DE LA TABLA POR DENOMINACION DESCENDENTE, AL
016800*    MODO DE LAS RUTINAS DE REORDENACION YA USADAS EN ESTE CAJERO
016900*    (SIN EL VERBO SORT).
017000 P200-ORDENAR-TABLA.
017100     IF WS-TABLE-COUNT < 2
017200         GO TO P200-EXIT.
017300     MOVE "Y" TO WS-SWAPPED-SW.
017400 P200-PASADA.
017500     IF NOT WS-SWAPPED
017600         GO TO P200-EXIT.
017700     MOVE "N" TO WS-SWAPPED-SW.
017800     PERFORM P210-COMPARAR THRU P210-EXIT
017900         VARYING WS-SUB FROM 1 BY 1
018000         UNTIL WS-SUB > WS-TABLE-COUNT - 1.
018100     GO TO P200-PASADA.
018200 P200-EXIT.
018300     EXIT.
018400*
018500 P210-COMPARAR.
018600     IF WS-IE-DENOMINATION (WS-SUB)
018700             NOT < WS-IE-DENOMINATION (WS-SUB + 1)
018800         GO TO P210-EXIT.
018900     MOVE WS-IE-FLAT (WS-SUB)     TO WS-TEMP-ENTRY-SAVE.
019000     MOVE WS-IE-FLAT (WS-SUB + 1) TO WS-IE-FLAT (WS-SUB).
019100     MOVE WS-TEMP-ENTRY-SAVE      TO WS-IE-FLAT (WS-SUB + 1).
019200     MOVE "Y" TO WS-SWAPPED-SW.
019300 P210-EXIT.
019400     EXIT.
019500*
019600*    REGLAS DE IMPORTE DE "CASH AVAILABILITY / DENOMINATION DISPENSE
019700*    ENGINE": RANGO MINIMO/MAXIMO Y MULTIPLO EXACTO, SIN DECIMALES.
019800 P810-AMOUNT-RULES.
019900     IF LK-AMOUNT < WS-MIN-IMPORTE
020000         OR LK-AMOUNT > WS-MAX-IMPORTE
020100         MOVE "INVALID_WITHDRAWAL_AMOUNT" TO LK-RESPONSE-CODE
020200         GO TO P810-EXIT.
020300     DIVIDE LK-AMOUNT BY WS-MULTIPLO-IMPORTE
020400         GIVING WS-CANTIDAD-MULTIPLO
020500         REMAINDER WS-RESTO-MULTIPLO.
020600     IF WS-RESTO-MULTIPLO NOT = 0
020700         MOVE "INVALID_WITHDRAWAL_AMOUNT" TO LK-RESPONSE-CODE.
020800 P810-EXIT.
020900     EXIT.
021000*
021100*    SUMA DEL EFECTIVO DISPONIBLE (DENOMINACION POR NUMERO DE
021200*    BILLETES) SOBRE LAS LINEAS HABILITADAS DEL CAJERO.
021300 P820-INVENTORY-SUM.
021400     MOVE 0 TO WS-IMPORTE-USADO.
021500     IF WS-TABLE-COUNT = 0
021600         MOVE "INSUFFICIENT_CASH_IN_ATM" TO LK-RESPONSE-CODE
021700         GO TO P820-EXIT.
021800     PERFORM P825-SUMAR THRU P825-EXIT
021900         VARYING WS-SUB FROM 1 BY 1
022000         UNTIL WS-SUB > WS-TABLE-COUNT.
022100     IF WS-IMPORTE-USADO < LK-AMOUNT
022200         MOVE "INSUFFICIENT_CASH_IN_ATM" TO LK-RESPONSE-CODE.
022300 P820-EXIT.
022400     EXIT.
022500*
022600 P825-SUMAR.
022700     COMPUTE WS-IMPORTE-USADO = WS-IMPORTE-USADO +
022800         (WS-IE-DENOMINATION (WS-SUB) * WS-IE-NOTE-COUNT (WS-SUB)).
022900 P825-EXIT.
023000     EXIT.
023100*
023200*    REPARTO VORAZ: RECORRE LA TABLA YA ORDENADA DE MAYOR A MENOR
023300*    DENOMINACION Y VA CUBRIENDO EL IMPORTE PENDIENTE.
023400 P830-GREEDY-DISPENSE.
023500     MOVE LK-AMOUNT TO WS-IMPORTE-PENDIENTE.
023600     PERFORM P835-REPARTIR THRU P835-EXIT
023700         VARYING WS-SUB FROM 1 BY 1
023800         UNTIL WS-SUB > WS-TABLE-COUNT.
023900     IF WS-IMPORTE-PENDIENTE NOT = 0
024000         MOVE "CANNOT_DISPENSE_AMOUNT" TO LK-RESPONSE-CODE
024100         MOVE 0 TO LK-DISP-COUNT
024200         MOVE ZEROES TO LK-DISP-FLAT.
024300 P830-EXIT.
024400     EXIT.
024500*
024600 P835-REPARTIR.
024700     DIVIDE WS-IMPORTE-PENDIENTE BY WS-IE-DENOMINATION (WS-SUB)
024800         GIVING WS-BILLETES-NECESARIOS
024900         REMAINDER WS-RESTO-DIVISION.
025000     IF WS-BILLETES-NECESARIOS > WS-IE-NOTE-COUNT (WS-SUB)
025100         MOVE WS-IE-NOTE-COUNT (WS-SUB) TO WS-BILLETES-NECESARIOS.
025200     IF WS-BILLETES-NECESARIOS = 0
025300         GO TO P835-EXIT.
025400     ADD 1 TO LK-DISP-COUNT.
025500     MOVE WS-IE-DENOMINATION (WS-SUB)
025600         TO LK-DISP-DENOMINATION (LK-DISP-COUNT).
025700     MOVE WS-BILLETES-NECESARIOS
025800         TO LK-DISP-NOTE-COUNT (LK-DISP-COUNT).
025900     COMPUTE WS-IMPORTE-PENDIENTE = WS-IMPORTE-PENDIENTE -
026000         (WS-IE-DENOMINATION (WS-SUB) * WS-BILLETES-NECESARIOS).
026100 P835-EXIT.
026200     EXIT.
